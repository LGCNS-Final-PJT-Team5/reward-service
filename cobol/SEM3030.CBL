000100******************************************************************
000200* LICENCIADO PARA USO INTERNO DEL DEPARTAMENTO DE SISTEMAS      *
000300******************************************************************
000400* PROGRAMA    : SEM3030                                         *
000500* APLICACION  : SEMILLAS (PLATAFORMA DE CONDUCCION)             *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ADMINISTRACION DE ESTADISTICAS DE SEMILLAS.     *
000800*             : LEE EL LIBRO DE MOVIMIENTOS COMPLETO Y PRODUCE  *
000900*             : EL REPORTE DE ESTADISTICAS: CONTADORES GLOBALES,*
001000*             : ESTADISTICA POR MOTIVO, TENDENCIA DE 12 MESES,  *
001100*             : RESUMEN POR USUARIO (CORTE DE CONTROL), HISTORIA*
001200*             : COMPLETA PAGINADA, LISTADO FILTRADO OPCIONAL Y  *
001300*             : RECOMPENSAS POR VIAJE OPCIONAL.                 *
001400* ARCHIVOS    : LIBRO-SEMILLAS=E, REPORTE=S, SRTWK1=T, SRTWK2=T *
001500* ACCION (ES) : L=LISTA, E=ESTADISTICA                          *
001600* PROGRAMA(S) : NINGUNO (NO USA DEBD1R00, SOLO LECTURA/REPORTE) *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S       *
001900******************************************************************
002000* FECHA       PROG.  TICKET     DESCRIPCION                    *
002100* ----------  -----  ---------  --------------------------     *
002200* 02/07/1992  JRAM   119480     VERSION INICIAL. CONTADORES     *
002300*                                GLOBALES Y ESTADISTICA POR     *
002400*                                MOTIVO DEL ANIO EN CURSO.       *
002500* 14/08/1994  MOLM   123410     SE AGREGA LA TENDENCIA DE 12    *
002600*                                MESES Y EL RESUMEN POR USUARIO *
002700*                                (SORT Y CORTE DE CONTROL).      *
002800* 05/04/1997  JRAM   132209     SE AGREGA EL LISTADO COMPLETO   *
002900*                                DEL LIBRO, PAGINADO, MAS       *
003000*                                RECIENTE PRIMERO (SORT         *
003100*                                DESCENDENTE POR REWARD-ID).     *
003200* 02/09/1998  MOLM   142079     AJUSTE Y2K EN TODAS LAS          *
003300*                                COMPARACIONES DE FECHA Y EN LA *
003400*                                TABLA DE TENDENCIA DE MESES.    *
003500* 23/07/2002  CHAC   158890     SE AGREGA EL LISTADO FILTRADO   *
003600*                                POR USUARIO/DESCRIPCION/RANGO  *
003700*                                DE FECHAS, CON VALIDACION DE   *
003800*                                RANGO INVERTIDO.                *
003900* 11/11/2009  PEDR   179902     SE AGREGA LA SUMA DE RECOMPENSAS*
004000*                                POR VIAJE SOLICITADO (SEGUNDA  *
004100*                                TARJETA DE PARAMETROS).         *
004200* 19/12/2022  EEDR   228868     REVISION GENERAL, SE ALINEA CON *
004300*                                EL NUEVO LIBRO DE MOVIMIENTOS  *
004400*                                DE SEMILLAS (COPY RWTLEDG).     *
004500* 14/03/2023  RGZM   231045     SECCION 4: SE AGREGA LA FECHA Y *
004600*                                EL SALDO CORRIENTE AL DETALLE  *
004700*                                DE CADA MOVIMIENTO, Y EL TOTAL *
004800*                                GENERAL DE TODOS LOS USUARIOS  *
004900*                                AL PIE. HISTORIA COMPLETA Y    *
005000*                                LISTADO FILTRADO: SE AGREGA LA *
005100*                                FECHA/SELLO Y SE TRADUCE LA    *
005200*                                DESCRIPCION CRUDA DEL LIBRO A  *
005300*                                LA ETIQUETA DE MOTIVO CONOCIDA *
005400*                                (ANTES SALIA SIN TRADUCIR).    *
005500* 30/05/2023  RGZM   231880     SECCIONES 2 Y 3: SE AGREGA EL   *
005600*                                RENGLON DE TOTAL/100% AL PIE   *
005700*                                DE LA ESTADISTICA POR MOTIVO Y *
005800*                                LA SUMA DE LOS 12 MESES DE LA  *
005900*                                TENDENCIA. RESUMEN POR USUARIO *
006000*                                (SECCION 4): EL TOTAL USADO SE *
006100*                                ACUMULA COMO VALOR ABSOLUTO EN *
006200*                                LUGAR DEL MONTO NEGATIVO CRUDO *
006300*                                (REGLA DE NEGOCIO 8) Y EL      *
006400*                                DETALLE POR MOVIMIENTO AHORA   *
006500*                                MUESTRA EL MONTO ABSOLUTO CON  *
006600*                                EL ROTULO APRECIADO/USADO EN   *
006700*                                LUGAR DEL INDICADOR CRUDO.     *
006800******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID.     SEM3030.
007100 AUTHOR.         JOSE RAMIREZ.
007200 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - SEMILLAS.
007300 DATE-WRITTEN.   02/07/1992.
007400 DATE-COMPILED.
007500 SECURITY.       USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-370.
008000 OBJECT-COMPUTER.   IBM-370.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT LIBRO-SEMILLAS  ASSIGN TO LIBSEM
008700            ORGANIZATION  IS SEQUENTIAL
008800            FILE STATUS   IS FS-LIBSEM.
008900
009000     SELECT REPORTE     ASSIGN TO REPORTE
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-REPORTE.
009300
009400     SELECT SRTWK1      ASSIGN TO SRTWK1.
009500     SELECT SRTWK2      ASSIGN TO SRTWK2.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900******************************************************************
010000*                 L I B R O   D E   S E M I L L A S              *
010100******************************************************************
010200 FD  LIBRO-SEMILLAS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE OMITTED.
010500     COPY RWTLEDG.
010600
010700******************************************************************
010800*          R E P O R T E   D E   E S T A D I S T I C A S        *
010900******************************************************************
011000 FD  REPORTE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE OMITTED.
011300 01  REG-REPORTE.
011400     05  RPT-TEXTO                PIC X(131).
011500     05  FILLER                   PIC X(01).
011600
011700******************************************************************
011800*   ARCHIVO DE TRABAJO DEL SORT POR USUARIO (RESUMEN, SECCION 4)*
011900******************************************************************
012000 SD  SRTWK1.
012100 01  REG-SRTWK1.
012200     COPY RWTLEDG
012300         REPLACING ==RWT-== BY ==SRU-==,
012400         ==REG-LIBRO-SEMILLAS== BY ==REG-SRTWK1==.
012500
012600******************************************************************
012700*   ARCHIVO DE TRABAJO DEL SORT DESCENDENTE (HISTORIA COMPLETA) *
012800******************************************************************
012900 SD  SRTWK2.
013000 01  REG-SRTWK2.
013100     COPY RWTLEDG
013200         REPLACING ==RWT-== BY ==SRH-==,
013300         ==REG-LIBRO-SEMILLAS== BY ==REG-SRTWK2==.
013400
013500 WORKING-STORAGE SECTION.
013600******************************************************************
013700*              R E C U R S O S   D E   F I L E   S T A T U S     *
013800******************************************************************
013900 01  WKS-FS-STATUS.
014000     05  FS-LIBSEM                PIC X(02) VALUE SPACES.
014100     05  FS-REPORTE               PIC X(02) VALUE SPACES.
014200     05  FILLER                   PIC X(04) VALUE SPACES.
014300
014400******************************************************************
014500*   TARJETA DE PARAMETROS (PRIMERA, LLEGA POR SYSIN).            *
014600******************************************************************
014700 01  WKS-PARM-CARD.
014800     05  PARM-FECHA-ACTUAL        PIC 9(08).
014900     05  PARM-FECHA-ACTUAL-R REDEFINES PARM-FECHA-ACTUAL.
015000         10  PARM-FECHA-AAAA      PIC 9(04).
015100         10  PARM-FECHA-MM        PIC 9(02).
015200         10  PARM-FECHA-DD        PIC 9(02).
015300     05  FILLER                   PIC X(01).
015400     05  PARM-MES-OBJETIVO        PIC 9(02).
015500     05  FILLER                   PIC X(01).
015600     05  PARM-FILTRO-USER-ID      PIC X(12).
015700     05  FILLER                   PIC X(01).
015800     05  PARM-FILTRO-DESCRIPCION  PIC X(20).
015900     05  FILLER                   PIC X(01).
016000     05  PARM-FILTRO-FECHA-INI    PIC 9(08).
016100     05  PARM-FILTRO-FECHA-INI-R
016200             REDEFINES PARM-FILTRO-FECHA-INI.
016300         10  PARM-FILTRO-INI-AAAA PIC 9(04).
016400         10  PARM-FILTRO-INI-MM   PIC 9(02).
016500         10  PARM-FILTRO-INI-DD   PIC 9(02).
016600     05  FILLER                   PIC X(01).
016700     05  PARM-FILTRO-FECHA-FIN    PIC 9(08).
016800     05  PARM-FILTRO-FECHA-FIN-R
016900             REDEFINES PARM-FILTRO-FECHA-FIN.
017000         10  PARM-FILTRO-FIN-AAAA PIC 9(04).
017100         10  PARM-FILTRO-FIN-MM   PIC 9(02).
017200         10  PARM-FILTRO-FIN-DD   PIC 9(02).
017300     05  FILLER                   PIC X(01).
017400     05  PARM-PAGINA              PIC 9(04).
017500     05  FILLER                   PIC X(01).
017600     05  PARM-TAMANO-PAGINA       PIC 9(04).
017700     05  FILLER                   PIC X(01).
017800     05  PARM-NUM-VIAJES-SOLIC    PIC 9(01).
017900
018000******************************************************************
018100*   SEGUNDA TARJETA, SOLO SE LEE SI PARM-NUM-VIAJES-SOLIC > 0.   *
018200******************************************************************
018300 01  WKS-PARM-VIAJES.
018400     05  PARM-VIAJE-SOLIC OCCURS 5 TIMES
018500                           PIC X(12).
018600     05  FILLER                   PIC X(04) VALUE SPACES.
018700
018800******************************************************************
018900*                     S W I T C H E S                            *
019000******************************************************************
019100 01  WKS-FLAGS.
019200     05  WKS-FIN-LIBRO            PIC X(01) VALUE 'N'.
019300         88  FIN-LIBRO                       VALUE 'Y'.
019400     05  WKS-HAY-FILTRO           PIC X(01) VALUE 'N'.
019500         88  HAY-FILTRO                      VALUE 'Y'.
019600     05  WKS-FECHAS-INVALIDAS     PIC X(01) VALUE 'N'.
019700         88  FECHAS-INVALIDAS                VALUE 'Y'.
019800     05  WKS-PRIMER-USUARIO       PIC X(01) VALUE 'Y'.
019900         88  PRIMER-USUARIO                  VALUE 'Y'.
020000     05  WKS-FIN-SRTWK1           PIC X(01) VALUE 'N'.
020100         88  FIN-SRTWK1                      VALUE 'Y'.
020200     05  WKS-FIN-SRTWK2           PIC X(01) VALUE 'N'.
020300         88  FIN-SRTWK2                      VALUE 'Y'.
020400     05  FILLER                   PIC X(02) VALUE SPACES.
020500
020600******************************************************************
020700*              C O N T A D O R E S   Y   A C U M U L A D O R E S *
020800******************************************************************
020900 01  WKS-CONTADORES.
021000     05  WKS-TOTAL-REGISTROS      PIC 9(09)     COMP VALUE 0.
021100     05  WKS-TOTAL-EMITIDO        PIC 9(09)     COMP VALUE 0.
021200     05  WKS-CONT-HOY             PIC 9(09)     COMP VALUE 0.
021300     05  WKS-CONT-AYER            PIC 9(09)     COMP VALUE 0.
021400     05  WKS-CONT-MES-ACTUAL      PIC 9(09)     COMP VALUE 0.
021500     05  WKS-CONT-MES-ANTERIOR    PIC 9(09)     COMP VALUE 0.
021600     05  WKS-USR-HOY-TOTAL        PIC 9(05)     COMP VALUE 0.
021700     05  WKS-USR-AYER-TOTAL       PIC 9(05)     COMP VALUE 0.
021800     05  WKS-I                    PIC 9(02)     COMP VALUE 0.
021900     05  WKS-J                    PIC 9(02)     COMP VALUE 0.
022000     05  WKS-IDX-ETIQUETA         PIC 9(02)     COMP VALUE 0.
022100     05  WKS-PAGINA-EFECTIVA      PIC 9(05)     COMP VALUE 0.
022200     05  WKS-TAMANO-EFECTIVO      PIC 9(05)     COMP VALUE 0.
022300     05  WKS-RENGLON-INI          PIC 9(09)     COMP VALUE 0.
022400     05  WKS-RENGLON-FIN          PIC 9(09)     COMP VALUE 0.
022500     05  WKS-ORDINAL              PIC 9(09)     COMP VALUE 0.
022600     05  WKS-TOTAL-PAGINAS        PIC 9(09)     COMP VALUE 0.
022700     05  WKS-FILTRO-CONTEO        PIC 9(09)     COMP VALUE 0.
022800     05  WKS-ABS-BASE             PIC S9(09)    COMP VALUE 0.
022900     05  WKS-ABS-TARGET           PIC S9(09)    COMP VALUE 0.
023000     05  WKS-TREND-MES0           PIC 9(02)     COMP VALUE 0.
023100     05  WKS-RESID-BISIESTO       PIC 9(02)     COMP VALUE 0.
023200     05  WKS-RESIDUO-GENERICO     PIC 9(09)     COMP VALUE 0.
023300     05  WKS-GANADO-USUARIO       PIC S9(09)    COMP VALUE 0.
023400     05  WKS-USADO-USUARIO        PIC S9(09)    COMP VALUE 0.
023500     05  WKS-GANADO-TOTAL         PIC S9(09)    COMP VALUE 0.
023600     05  WKS-USADO-TOTAL          PIC S9(09)    COMP VALUE 0.
023700     05  WKS-SALDO-CORRIENTE      PIC S9(09)    COMP VALUE 0.
023800     05  WKS-SALDO-GENERAL        PIC S9(09)    COMP VALUE 0.
023900     05  WKS-MONTO-ABS            PIC S9(09)    COMP VALUE 0.
024000     05  WKS-TOTAL-MOTIVO-ANIO    PIC 9(09)     COMP VALUE 0.
024100     05  WKS-TOTAL-MOTIVO-MES     PIC 9(09)     COMP VALUE 0.
024200     05  WKS-TOTAL-TENDENCIA      PIC S9(09)    COMP VALUE 0.
024300     05  FILLER                   PIC X(02) VALUE SPACES.
024400
024500******************************************************************
024600*   FECHAS DE TRABAJO: HOY, AYER, MES ACTUAL, MES ANTERIOR Y     *
024700*   MES OBJETIVO (PARA LA ESTADISTICA POR MOTIVO).               *
024800******************************************************************
024900 01  WKS-FECHAS-CALC.
025000     05  WKS-HOY-AAAA             PIC 9(04).
025100     05  WKS-HOY-MM               PIC 9(02).
025200     05  WKS-HOY-DD               PIC 9(02).
025300     05  WKS-AYER-AAAA            PIC 9(04).
025400     05  WKS-AYER-MM              PIC 9(02).
025500     05  WKS-AYER-DD              PIC 9(02).
025600     05  WKS-MESACT-AAAA          PIC 9(04).
025700     05  WKS-MESACT-MM            PIC 9(02).
025800     05  WKS-MESANT-AAAA          PIC 9(04).
025900     05  WKS-MESANT-MM            PIC 9(02).
026000     05  WKS-MESOBJ-MM            PIC 9(02).
026100     05  FILLER                   PIC X(02) VALUE SPACES.
026200
026300******************************************************************
026400*   TABLA DE DIAS POR MES, CON SU VISTA REDEFINIDA EN ARREGLO,   *
026500*   USADA PARA CALCULAR LA FECHA DE "AYER" EN FIN DE MES.        *
026600******************************************************************
026700 01  WKS-TABLA-DIAS-MES.
026800     05  WKS-DIAS-MES-ENE         PIC 9(02) VALUE 31.
026900     05  WKS-DIAS-MES-FEB         PIC 9(02) VALUE 28.
027000     05  WKS-DIAS-MES-MAR         PIC 9(02) VALUE 31.
027100     05  WKS-DIAS-MES-ABR         PIC 9(02) VALUE 30.
027200     05  WKS-DIAS-MES-MAY         PIC 9(02) VALUE 31.
027300     05  WKS-DIAS-MES-JUN         PIC 9(02) VALUE 30.
027400     05  WKS-DIAS-MES-JUL         PIC 9(02) VALUE 31.
027500     05  WKS-DIAS-MES-AGO         PIC 9(02) VALUE 31.
027600     05  WKS-DIAS-MES-SEP         PIC 9(02) VALUE 30.
027700     05  WKS-DIAS-MES-OCT         PIC 9(02) VALUE 31.
027800     05  WKS-DIAS-MES-NOV         PIC 9(02) VALUE 30.
027900     05  WKS-DIAS-MES-DIC         PIC 9(02) VALUE 31.
028000 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
028100     05  WKS-DIAS-MES             PIC 9(02) OCCURS 12 TIMES.
028200
028300******************************************************************
028400*   TABLA DE LA TENDENCIA DE 12 MESES (MAS ANTIGUO PRIMERO).     *
028500******************************************************************
028600 01  WKS-TREND-TABLA.
028700     05  WKS-TREND-ENTRY OCCURS 12 TIMES.
028800         10  WKS-TREND-ANO        PIC 9(04).
028900         10  WKS-TREND-MES        PIC 9(02).
029000         10  WKS-TREND-AMOUNT     PIC S9(09) COMP.
029100         10  FILLER               PIC X(02) VALUE SPACES.
029200
029300******************************************************************
029400*   ETIQUETAS CONOCIDAS DE MOTIVO Y SUS CONTADORES/RAZONES DEL   *
029500*   ANIO EN CURSO Y DEL MES OBJETIVO (REGLA DE NEGOCIO 11-12).   *
029600******************************************************************
029700 01  WKS-REASON-LABELS.
029800     05  WKS-RL-ENTRY OCCURS 4 TIMES
029900                       PIC X(20).
030000
030100 01  WKS-REASON-STATS-ANIO.
030200     05  WKS-RSA-ENTRY OCCURS 4 TIMES.
030300         10  WKS-RSA-CONTEO       PIC 9(09) COMP.
030400         10  WKS-RSA-RATIO        PIC 9(03)V9(1).
030500         10  FILLER               PIC X(02) VALUE SPACES.
030600
030700 01  WKS-REASON-STATS-MES.
030800     05  WKS-RSM-ENTRY OCCURS 4 TIMES.
030900         10  WKS-RSM-CONTEO       PIC 9(09) COMP.
031000         10  WKS-RSM-RATIO        PIC 9(03)V9(1).
031100         10  FILLER               PIC X(02) VALUE SPACES.
031200
031300******************************************************************
031400*   TABLAS DE USUARIOS DISTINTOS DE HOY Y DE AYER (PROMEDIO      *
031500*   POR USUARIO, REGLA DE NEGOCIO 10).                           *
031600******************************************************************
031700 01  WKS-TABLA-USR-HOY.
031800     05  WKS-USR-HOY-ENTRY OCCURS 500 TIMES
031900                            PIC X(12).
032000
032100 01  WKS-TABLA-USR-AYER.
032200     05  WKS-USR-AYER-ENTRY OCCURS 500 TIMES
032300                             PIC X(12).
032400
032500******************************************************************
032600*   RECOMPENSAS POR VIAJE SOLICITADAS EN LA SEGUNDA TARJETA.     *
032700******************************************************************
032800 01  WKS-TABLA-VIAJES-SOLIC.
032900     05  WKS-VS-ENTRY OCCURS 5 TIMES.
033000         10  WKS-VS-DRIVE-ID      PIC X(12).
033100         10  WKS-VS-SUMA          PIC S9(09) COMP.
033200         10  FILLER               PIC X(02) VALUE SPACES.
033300
033400******************************************************************
033500*   TASAS DE CAMBIO Y PROMEDIOS (REGLAS DE NEGOCIO 9 Y 10).      *
033600******************************************************************
033700 01  WKS-TASAS.
033800     05  WKS-TASA-DIARIA          PIC S9(05)V9(1).
033900     05  WKS-TASA-MENSUAL         PIC S9(05)V9(1).
034000     05  WKS-TASA-PROMEDIO        PIC S9(05)V9(1).
034100     05  WKS-PROM-HOY             PIC 9(05)V9(4).
034200     05  WKS-PROM-AYER            PIC 9(05)V9(4).
034300     05  WKS-PROM-HOY-1DEC        PIC 9(05)V9(1).
034400     05  WKS-PROM-AYER-1DEC       PIC 9(05)V9(1).
034500     05  FILLER                   PIC X(02) VALUE SPACES.
034600
034700******************************************************************
034800*   CAMPOS EDITADOS PARA IMPRESION Y LINEA GENERICA DE REPORTE.  *
034900******************************************************************
035000 01  WKS-EDITADOS.
035100     05  WKS-ED-TASA              PIC -(4)9.9.
035200     05  WKS-ED-CONTEO            PIC Z(8)9.
035300     05  WKS-ED-RATIO             PIC Z(4)9.9.
035400     05  WKS-ED-MONTO             PIC -(8)9.
035500     05  WKS-ED-SALDO             PIC -(8)9.
035600     05  WKS-ED-ANIO              PIC 9(04).
035700     05  WKS-ED-MES               PIC 9(02).
035800     05  WKS-ED-PAGINA            PIC Z(4)9.
035900     05  WKS-ED-PAGINAS           PIC Z(4)9.
036000     05  WKS-ED-ELEMENTOS         PIC Z(8)9.
036100*--> FECHA DE EMISION EDITADA PARA EL DETALLE DE SECCIONES 4 Y 5
036200     05  WKS-ED-FECHA-G.
036300         10  WKS-ED-FECHA-AAAA    PIC 9(04).
036400         10  FILLER               PIC X(01) VALUE '-'.
036500         10  WKS-ED-FECHA-MM      PIC 9(02).
036600         10  FILLER               PIC X(01) VALUE '-'.
036700         10  WKS-ED-FECHA-DD      PIC 9(02).
036800*--> SELLO FECHA-HORA EDITADO PARA EL LISTADO FILTRADO
036900     05  WKS-ED-TS-G.
037000         10  WKS-ED-TS-AAAA       PIC 9(04).
037100         10  FILLER               PIC X(01) VALUE '-'.
037200         10  WKS-ED-TS-MM         PIC 9(02).
037300         10  FILLER               PIC X(01) VALUE '-'.
037400         10  WKS-ED-TS-DD         PIC 9(02).
037500         10  FILLER               PIC X(01) VALUE ' '.
037600         10  WKS-ED-TS-HH         PIC 9(02).
037700         10  FILLER               PIC X(01) VALUE ':'.
037800         10  WKS-ED-TS-MI         PIC 9(02).
037900         10  FILLER               PIC X(01) VALUE ':'.
038000         10  WKS-ED-TS-SS         PIC 9(02).
038100*--> DESCRIPCION DE TRABAJO, USADA PARA TRADUCIR CUALQUIER
038200*    MOVIMIENTO (LIBRO, SRTWK1 O SRTWK2) A SU ETIQUETA DE MOTIVO
038300*    CONOCIDA VIA 2210-MAPEA-ETIQUETA (REGLA DE NEGOCIO 12).
038400     05  WKS-DESC-TRABAJO         PIC X(20).
038500*--> ETIQUETA DE TIPO (APRECIADO/USADO) EDITADA PARA EL DETALLE
038600*    DE SECCION 4, VIA 2215-MAPEA-TIPO.
038700     05  WKS-ED-TIPO              PIC X(06).
038800     05  FILLER                   PIC X(02) VALUE SPACES.
038900
039000 01  WKS-DISPLAY-ID.
039100     05  WKS-DID-PREFIJO          PIC X(05) VALUE 'SEED_'.
039200     05  WKS-DID-NUMERO           PIC Z(8)9.
039300     05  FILLER                   PIC X(02) VALUE SPACES.
039400
039500 01  WKS-LINEA-REPORTE            PIC X(131).
039600 01  WKS-USUARIO-ACTUAL           PIC X(12) VALUE SPACES.
039700 01  WKS-FILTRO-TS-INI            PIC 9(14) VALUE 0.
039800 01  WKS-FILTRO-TS-FIN            PIC 9(14) VALUE 99999999999999.
039900 01  WKS-FILTRO-PAGINAS           PIC 9(09) COMP VALUE 0.
040000 01  WKS-FILTRO-RENGLON-INI       PIC 9(09) COMP VALUE 0.
040100 01  WKS-FILTRO-RENGLON-FIN       PIC 9(09) COMP VALUE 0.
040200 01  WKS-FILTRO-ORDINAL           PIC 9(09) COMP VALUE 0.
040300 01  WKS-FILTRO-RESIDUO           PIC 9(09) COMP VALUE 0.
040400
040500 PROCEDURE DIVISION.
040600******************************************************************
040700*                 P A R R A F O   P R I N C I P A L              *
040800******************************************************************
040900 1000-PROCESA-PRINCIPAL.
041000     PERFORM 1100-ABRE-ARCHIVOS
041100         THRU 1100-ABRE-ARCHIVOS-EXIT
041200     PERFORM 1200-ACEPTA-PARAMETROS
041300         THRU 1200-ACEPTA-PARAMETROS-EXIT
041400     PERFORM 1300-PREPARA-TENDENCIA
041500         THRU 1300-PREPARA-TENDENCIA-EXIT
041600     PERFORM 1400-PREPARA-FECHAS
041700         THRU 1400-PREPARA-FECHAS-EXIT
041800     PERFORM 1500-INICIALIZA-TABLAS
041900         THRU 1500-INICIALIZA-TABLAS-EXIT
042000     PERFORM 2000-PASADA-CONTADORES
042100         THRU 2000-PASADA-CONTADORES-EXIT
042200     PERFORM 3000-CALCULA-TASAS
042300         THRU 3000-CALCULA-TASAS-EXIT
042400     PERFORM 5000-LISTADO-HISTORIA
042500         THRU 5000-LISTADO-HISTORIA-EXIT
042600     PERFORM 7100-EDITA-CONTADORES
042700         THRU 7100-EDITA-CONTADORES-EXIT
042800     PERFORM 7200-EDITA-MOTIVOS
042900         THRU 7200-EDITA-MOTIVOS-EXIT
043000     PERFORM 7300-EDITA-TENDENCIA
043100         THRU 7300-EDITA-TENDENCIA-EXIT
043200     PERFORM 4000-RESUMEN-POR-USUARIO
043300         THRU 4000-RESUMEN-POR-USUARIO-EXIT
043400     IF HAY-FILTRO
043500        PERFORM 6000-LISTADO-FILTRADO
043600            THRU 6000-LISTADO-FILTRADO-EXIT
043700     END-IF
043800     IF PARM-NUM-VIAJES-SOLIC > 0
043900        PERFORM 8000-RECOMPENSAS-POR-VIAJE
044000            THRU 8000-RECOMPENSAS-POR-VIAJE-EXIT
044100     END-IF
044200     PERFORM 9800-CIERRA-ARCHIVOS
044300         THRU 9800-CIERRA-ARCHIVOS-EXIT
044400     PERFORM 9900-ESTADISTICAS-CORRIDA
044500         THRU 9900-ESTADISTICAS-CORRIDA-EXIT
044600     GOBACK.
044700 1000-PROCESA-PRINCIPAL-EXIT.
044800     EXIT.
044900
045000 1100-ABRE-ARCHIVOS.
045100     OPEN OUTPUT REPORTE
045200     IF FS-REPORTE NOT = '00'
045300        DISPLAY '*** ERROR ABRIENDO REPORTE. STATUS: ' FS-REPORTE
045400        MOVE 16 TO RETURN-CODE
045500        STOP RUN
045600     END-IF.
045700 1100-ABRE-ARCHIVOS-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*   LEE LA(S) TARJETA(S) DE PARAMETROS DE SYSIN.                 *
046200******************************************************************
046300 1200-ACEPTA-PARAMETROS.
046400     ACCEPT WKS-PARM-CARD FROM SYSIN
046500     IF PARM-NUM-VIAJES-SOLIC > 0
046600        ACCEPT WKS-PARM-VIAJES FROM SYSIN
046700     END-IF
046800     IF PARM-PAGINA = 0
046900        MOVE 1 TO PARM-PAGINA
047000     END-IF
047100     IF PARM-TAMANO-PAGINA = 0
047200        MOVE 20 TO PARM-TAMANO-PAGINA
047300     END-IF
047400     MOVE PARM-PAGINA        TO WKS-PAGINA-EFECTIVA
047500     MOVE PARM-TAMANO-PAGINA TO WKS-TAMANO-EFECTIVO
047600     IF PARM-FILTRO-USER-ID NOT = SPACES OR
047700        PARM-FILTRO-DESCRIPCION NOT = SPACES OR
047800        PARM-FILTRO-FECHA-INI NOT = 0 OR
047900        PARM-FILTRO-FECHA-FIN NOT = 0
048000        MOVE 'Y' TO WKS-HAY-FILTRO
048100     END-IF
048200     IF PARM-FILTRO-FECHA-INI NOT = 0 AND
048300        PARM-FILTRO-FECHA-FIN NOT = 0 AND
048400        PARM-FILTRO-FECHA-INI > PARM-FILTRO-FECHA-FIN
048500        MOVE 'Y' TO WKS-FECHAS-INVALIDAS
048600     END-IF.
048700 1200-ACEPTA-PARAMETROS-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100*   ARMA LA TABLA DE LOS 12 MESES DE LA TENDENCIA (DEL MES       *
049200*   ACTUAL HACIA ATRAS), MAS ANTIGUO PRIMERO.                    *
049300******************************************************************
049400 1300-PREPARA-TENDENCIA.
049500     MOVE PARM-FECHA-AAAA TO WKS-HOY-AAAA
049600     MOVE PARM-FECHA-MM   TO WKS-HOY-MM
049700     MOVE PARM-FECHA-DD   TO WKS-HOY-DD
049800     COMPUTE WKS-ABS-BASE = (WKS-HOY-AAAA * 12) +
049900                             (WKS-HOY-MM - 1) - 11
050000     PERFORM 1310-CALCULA-UN-MES
050100         THRU 1310-CALCULA-UN-MES-EXIT
050200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 12.
050300 1300-PREPARA-TENDENCIA-EXIT.
050400     EXIT.
050500
050600 1310-CALCULA-UN-MES.
050700     COMPUTE WKS-ABS-TARGET = WKS-ABS-BASE + (WKS-I - 1)
050800     DIVIDE WKS-ABS-TARGET BY 12
050900         GIVING WKS-TREND-ANO (WKS-I)
051000         REMAINDER WKS-TREND-MES0
051100     ADD 1 TO WKS-TREND-MES0
051200         GIVING WKS-TREND-MES (WKS-I)
051300     MOVE 0 TO WKS-TREND-AMOUNT (WKS-I).
051400 1310-CALCULA-UN-MES-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800*   CALCULA LA FECHA DE AYER, EL MES ACTUAL/ANTERIOR Y EL MES    *
051900*   OBJETIVO DE LA ESTADISTICA POR MOTIVO.                       *
052000******************************************************************
052100 1400-PREPARA-FECHAS.
052200     IF WKS-HOY-DD > 1
052300        MOVE WKS-HOY-AAAA TO WKS-AYER-AAAA
052400        MOVE WKS-HOY-MM   TO WKS-AYER-MM
052500        COMPUTE WKS-AYER-DD = WKS-HOY-DD - 1
052600     ELSE
052700        PERFORM 1410-CALCULA-AYER-FIN-MES
052800            THRU 1410-CALCULA-AYER-FIN-MES-EXIT
052900     END-IF
053000     MOVE WKS-HOY-AAAA TO WKS-MESACT-AAAA
053100     MOVE WKS-HOY-MM   TO WKS-MESACT-MM
053200     PERFORM 1420-CALCULA-MES-ANTERIOR
053300         THRU 1420-CALCULA-MES-ANTERIOR-EXIT
053400     IF PARM-MES-OBJETIVO = 0
053500        MOVE WKS-HOY-MM TO WKS-MESOBJ-MM
053600     ELSE
053700        MOVE PARM-MES-OBJETIVO TO WKS-MESOBJ-MM
053800     END-IF.
053900 1400-PREPARA-FECHAS-EXIT.
054000     EXIT.
054100
054200 1410-CALCULA-AYER-FIN-MES.
054300     IF WKS-HOY-MM = 1
054400        MOVE 12 TO WKS-AYER-MM
054500        COMPUTE WKS-AYER-AAAA = WKS-HOY-AAAA - 1
054600     ELSE
054700        COMPUTE WKS-AYER-MM = WKS-HOY-MM - 1
054800        MOVE WKS-HOY-AAAA TO WKS-AYER-AAAA
054900     END-IF
055000     MOVE WKS-DIAS-MES (WKS-AYER-MM) TO WKS-AYER-DD
055100     IF WKS-AYER-MM = 2
055200        DIVIDE WKS-AYER-AAAA BY 4
055300            GIVING WKS-ABS-TARGET REMAINDER WKS-RESID-BISIESTO
055400        IF WKS-RESID-BISIESTO = 0
055500           ADD 1 TO WKS-AYER-DD
055600        END-IF
055700     END-IF.
055800 1410-CALCULA-AYER-FIN-MES-EXIT.
055900     EXIT.
056000
056100 1420-CALCULA-MES-ANTERIOR.
056200     IF WKS-HOY-MM = 1
056300        MOVE 12 TO WKS-MESANT-MM
056400        COMPUTE WKS-MESANT-AAAA = WKS-HOY-AAAA - 1
056500     ELSE
056600        COMPUTE WKS-MESANT-MM = WKS-HOY-MM - 1
056700        MOVE WKS-HOY-AAAA TO WKS-MESANT-AAAA
056800     END-IF.
056900 1420-CALCULA-MES-ANTERIOR-EXIT.
057000     EXIT.
057100
057200******************************************************************
057300*   INICIALIZA LAS ETIQUETAS DE MOTIVO CONOCIDAS Y LIMPIA LAS    *
057400*   TABLAS DE RECOMPENSA POR VIAJE SOLICITADA.                   *
057500******************************************************************
057600 1500-INICIALIZA-TABLAS.
057700     MOVE '종합점수'   TO WKS-RL-ENTRY (1)
057800     MOVE '이벤트미발생' TO WKS-RL-ENTRY (2)
057900     MOVE 'MoBTI향상'  TO WKS-RL-ENTRY (3)
058000     MOVE '알 수 없음'  TO WKS-RL-ENTRY (4)
058100     PERFORM 1510-LIMPIA-VIAJE-SOLIC
058200         THRU 1510-LIMPIA-VIAJE-SOLIC-EXIT
058300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5.
058400 1500-INICIALIZA-TABLAS-EXIT.
058500     EXIT.
058600
058700 1510-LIMPIA-VIAJE-SOLIC.
058800     IF WKS-I <= PARM-NUM-VIAJES-SOLIC
058900        MOVE PARM-VIAJE-SOLIC (WKS-I) TO WKS-VS-DRIVE-ID (WKS-I)
059000     ELSE
059100        MOVE SPACES TO WKS-VS-DRIVE-ID (WKS-I)
059200     END-IF
059300     MOVE 0 TO WKS-VS-SUMA (WKS-I).
059400 1510-LIMPIA-VIAJE-SOLIC-EXIT.
059500     EXIT.
059600
059700******************************************************************
059800*   PASADA UNICA SOBRE EL LIBRO DE SEMILLAS. ACUMULA LOS         *
059900*   CONTADORES GLOBALES, LA ESTADISTICA POR MOTIVO, LA           *
060000*   TENDENCIA DE 12 MESES Y LAS RECOMPENSAS POR VIAJE.           *
060100******************************************************************
060200 2000-PASADA-CONTADORES.
060300     OPEN INPUT LIBRO-SEMILLAS
060400     IF FS-LIBSEM NOT = '00'
060500        DISPLAY '*** ERROR ABRIENDO LIBRO-SEMILLAS. STATUS: '
060600                FS-LIBSEM
060700        MOVE 16 TO RETURN-CODE
060800        STOP RUN
060900     END-IF
061000     PERFORM 2100-LEE-LIBRO
061100         THRU 2100-LEE-LIBRO-EXIT
061200     PERFORM 2200-PROCESA-REGISTRO
061300         THRU 2200-PROCESA-REGISTRO-EXIT
061400         UNTIL FIN-LIBRO
061500     CLOSE LIBRO-SEMILLAS.
061600 2000-PASADA-CONTADORES-EXIT.
061700     EXIT.
061800
061900 2100-LEE-LIBRO.
062000     READ LIBRO-SEMILLAS
062100         AT END
062200             MOVE 'Y' TO WKS-FIN-LIBRO
062300     END-READ.
062400 2100-LEE-LIBRO-EXIT.
062500     EXIT.
062600
062700 2200-PROCESA-REGISTRO.
062800     ADD 1 TO WKS-TOTAL-REGISTROS
062900     IF RWT-TYPE-EARNED
063000        ADD 1 TO WKS-TOTAL-EMITIDO
063100        IF RWT-CREATED-AAAA = WKS-HOY-AAAA AND
063200           RWT-CREATED-MM   = WKS-HOY-MM   AND
063300           RWT-CREATED-DD   = WKS-HOY-DD
063400           ADD 1 TO WKS-CONT-HOY
063500           PERFORM 2220-BUSCA-USUARIO-HOY
063600               THRU 2220-BUSCA-USUARIO-HOY-EXIT
063700        END-IF
063800        IF RWT-CREATED-AAAA = WKS-AYER-AAAA AND
063900           RWT-CREATED-MM   = WKS-AYER-MM   AND
064000           RWT-CREATED-DD   = WKS-AYER-DD
064100           ADD 1 TO WKS-CONT-AYER
064200           PERFORM 2230-BUSCA-USUARIO-AYER
064300               THRU 2230-BUSCA-USUARIO-AYER-EXIT
064400        END-IF
064500        IF RWT-CREATED-AAAA = WKS-MESACT-AAAA AND
064600           RWT-CREATED-MM   = WKS-MESACT-MM
064700           ADD 1 TO WKS-CONT-MES-ACTUAL
064800        END-IF
064900        IF RWT-CREATED-AAAA = WKS-MESANT-AAAA AND
065000           RWT-CREATED-MM   = WKS-MESANT-MM
065100           ADD 1 TO WKS-CONT-MES-ANTERIOR
065200        END-IF
065300        IF RWT-CREATED-AAAA = WKS-HOY-AAAA
065400           MOVE RWT-DESCRIPTION TO WKS-DESC-TRABAJO
065500           PERFORM 2210-MAPEA-ETIQUETA
065600               THRU 2210-MAPEA-ETIQUETA-EXIT
065700           ADD 1 TO WKS-RSA-CONTEO (WKS-IDX-ETIQUETA)
065800           IF RWT-CREATED-MM = WKS-MESOBJ-MM
065900              ADD 1 TO WKS-RSM-CONTEO (WKS-IDX-ETIQUETA)
066000           END-IF
066100        END-IF
066200        PERFORM 2240-ACUMULA-TENDENCIA
066300            THRU 2240-ACUMULA-TENDENCIA-EXIT
066400        ADD RWT-AMOUNT TO WKS-GANADO-TOTAL
066500     ELSE
066600        SUBTRACT RWT-AMOUNT FROM WKS-USADO-TOTAL
066700     END-IF
066800     IF PARM-NUM-VIAJES-SOLIC > 0
066900        PERFORM 2250-ACUMULA-VIAJE-SOLIC
067000            THRU 2250-ACUMULA-VIAJE-SOLIC-EXIT
067100     END-IF
067200     PERFORM 2100-LEE-LIBRO
067300         THRU 2100-LEE-LIBRO-EXIT.
067400 2200-PROCESA-REGISTRO-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800*   TRADUCE WKS-DESC-TRABAJO A UNO DE LOS CUATRO INDICES DE LA   *
067900*   TABLA DE MOTIVOS CONOCIDOS (REGLA DE NEGOCIO 12). EL QUE     *
068000*   LLAMA DEBE CARGAR WKS-DESC-TRABAJO PRIMERO; ASI SIRVE TANTO  *
068100*   PARA EL LIBRO (RWT-) COMO PARA SRTWK1/SRTWK2 (SRU-/SRH-).    *
068200*   AJUSTE RGZM 14/03/2023, TICKET 231045.                       *
068300******************************************************************
068400 2210-MAPEA-ETIQUETA.
068500     EVALUATE WKS-DESC-TRABAJO
068600         WHEN WKS-RL-ENTRY (1)
068700             MOVE 1 TO WKS-IDX-ETIQUETA
068800         WHEN WKS-RL-ENTRY (2)
068900             MOVE 2 TO WKS-IDX-ETIQUETA
069000         WHEN WKS-RL-ENTRY (3)
069100             MOVE 3 TO WKS-IDX-ETIQUETA
069200         WHEN OTHER
069300             MOVE 4 TO WKS-IDX-ETIQUETA
069400     END-EVALUATE.
069500 2210-MAPEA-ETIQUETA-EXIT.
069600     EXIT.
069700
069800******************************************************************
069900*   TRADUCE EL INDICADOR SRU-TYPE AL ROTULO BILINGUE DE LA       *
070000*   SECCION 4 (REGLA DE NEGOCIO 8): APRECIADO/USADO. AGREGADO    *
070100*   RGZM 30/05/2023, TICKET 231880, JUNTO CON EL AJUSTE DE       *
070200*   SIGNOS DEL RESUMEN POR USUARIO.                              *
070300******************************************************************
070400 2215-MAPEA-TIPO.
070500     EVALUATE TRUE
070600         WHEN SRU-TYPE-EARNED
070700             MOVE '적립' TO WKS-ED-TIPO
070800         WHEN OTHER
070900             MOVE '사용' TO WKS-ED-TIPO
071000     END-EVALUATE.
071100 2215-MAPEA-TIPO-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500*   AGREGA EL USUARIO A LA TABLA DE USUARIOS DISTINTOS DE HOY,   *
071600*   SI TODAVIA NO ESTA REGISTRADO (BUSQUEDA LINEAL).             *
071700******************************************************************
071800 2220-BUSCA-USUARIO-HOY.
071900     MOVE 0 TO WKS-I
072000     PERFORM 2221-COMPARA-USUARIO-HOY
072100         THRU 2221-COMPARA-USUARIO-HOY-EXIT
072200         VARYING WKS-I FROM 1 BY 1
072300         UNTIL WKS-I > WKS-USR-HOY-TOTAL
072400            OR WKS-USR-HOY-ENTRY (WKS-I) = RWT-USER-ID
072500     IF WKS-I > WKS-USR-HOY-TOTAL
072600        ADD 1 TO WKS-USR-HOY-TOTAL
072700        MOVE RWT-USER-ID TO WKS-USR-HOY-ENTRY (WKS-USR-HOY-TOTAL)
072800     END-IF.
072900 2220-BUSCA-USUARIO-HOY-EXIT.
073000     EXIT.
073100
073200 2221-COMPARA-USUARIO-HOY.
073300     CONTINUE.
073400 2221-COMPARA-USUARIO-HOY-EXIT.
073500     EXIT.
073600
073700 2230-BUSCA-USUARIO-AYER.
073800     MOVE 0 TO WKS-I
073900     PERFORM 2231-COMPARA-USUARIO-AYER
074000         THRU 2231-COMPARA-USUARIO-AYER-EXIT
074100         VARYING WKS-I FROM 1 BY 1
074200         UNTIL WKS-I > WKS-USR-AYER-TOTAL
074300            OR WKS-USR-AYER-ENTRY (WKS-I) = RWT-USER-ID
074400     IF WKS-I > WKS-USR-AYER-TOTAL
074500        ADD 1 TO WKS-USR-AYER-TOTAL
074600        MOVE RWT-USER-ID
074700            TO WKS-USR-AYER-ENTRY (WKS-USR-AYER-TOTAL)
074800     END-IF.
074900 2230-BUSCA-USUARIO-AYER-EXIT.
075000     EXIT.
075100
075200 2231-COMPARA-USUARIO-AYER.
075300     CONTINUE.
075400 2231-COMPARA-USUARIO-AYER-EXIT.
075500     EXIT.
075600
075700******************************************************************
075800*   BUSCA EL MES DEL MOVIMIENTO EN LA TABLA DE TENDENCIA Y       *
075900*   ACUMULA EL MONTO SI CORRESPONDE A UNO DE LOS 12 MESES.      *
076000******************************************************************
076100 2240-ACUMULA-TENDENCIA.
076200     MOVE 0 TO WKS-I
076300     PERFORM 2241-COMPARA-TENDENCIA
076400         THRU 2241-COMPARA-TENDENCIA-EXIT
076500         VARYING WKS-I FROM 1 BY 1
076600         UNTIL WKS-I > 12
076700            OR (WKS-TREND-ANO (WKS-I) = RWT-CREATED-AAAA AND
076800                WKS-TREND-MES (WKS-I) = RWT-CREATED-MM)
076900     IF WKS-I <= 12
077000        ADD RWT-AMOUNT TO WKS-TREND-AMOUNT (WKS-I)
077100     END-IF.
077200 2240-ACUMULA-TENDENCIA-EXIT.
077300     EXIT.
077400
077500 2241-COMPARA-TENDENCIA.
077600     CONTINUE.
077700 2241-COMPARA-TENDENCIA-EXIT.
077800     EXIT.
077900
078000******************************************************************
078100*   SUMA EL MONTO DEL MOVIMIENTO A LA RECOMPENSA ACUMULADA DEL   *
078200*   VIAJE SOLICITADO, SI RWT-DRIVE-ID COINCIDE CON ALGUNO DE LOS*
078300*   VIAJES DE LA SEGUNDA TARJETA.                                *
078400******************************************************************
078500 2250-ACUMULA-VIAJE-SOLIC.
078600     MOVE 0 TO WKS-I
078700     PERFORM 2251-COMPARA-VIAJE-SOLIC
078800         THRU 2251-COMPARA-VIAJE-SOLIC-EXIT
078900         VARYING WKS-I FROM 1 BY 1
079000         UNTIL WKS-I > PARM-NUM-VIAJES-SOLIC
079100            OR WKS-VS-DRIVE-ID (WKS-I) = RWT-DRIVE-ID
079200     IF WKS-I <= PARM-NUM-VIAJES-SOLIC
079300        ADD RWT-AMOUNT TO WKS-VS-SUMA (WKS-I)
079400     END-IF.
079500 2250-ACUMULA-VIAJE-SOLIC-EXIT.
079600     EXIT.
079700
079800 2251-COMPARA-VIAJE-SOLIC.
079900     CONTINUE.
080000 2251-COMPARA-VIAJE-SOLIC-EXIT.
080100     EXIT.
080200
080300******************************************************************
080400*   CALCULA LAS TASAS DE CAMBIO (REGLA DE NEGOCIO 9), LOS        *
080500*   PROMEDIOS POR USUARIO (REGLA 10) Y LAS RAZONES POR MOTIVO    *
080600*   (REGLA 11).                                                  *
080700******************************************************************
080800 3000-CALCULA-TASAS.
080900     PERFORM 3100-TASA-DIARIA
081000         THRU 3100-TASA-DIARIA-EXIT
081100     PERFORM 3200-TASA-MENSUAL
081200         THRU 3200-TASA-MENSUAL-EXIT
081300     PERFORM 3300-PROMEDIOS-USUARIO
081400         THRU 3300-PROMEDIOS-USUARIO-EXIT
081500     PERFORM 3400-RAZON-MOTIVOS
081600         THRU 3400-RAZON-MOTIVOS-EXIT
081700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
081800 3000-CALCULA-TASAS-EXIT.
081900     EXIT.
082000
082100******************************************************************
082200*   P = AYER, C = HOY.                                           *
082300******************************************************************
082400 3100-TASA-DIARIA.
082500     IF WKS-CONT-AYER = 0
082600        IF WKS-CONT-HOY = 0
082700           MOVE 0 TO WKS-TASA-DIARIA
082800        ELSE
082900           MOVE 100.0 TO WKS-TASA-DIARIA
083000        END-IF
083100     ELSE
083200        COMPUTE WKS-TASA-DIARIA ROUNDED =
083300            ((WKS-CONT-HOY - WKS-CONT-AYER) / WKS-CONT-AYER) * 100
083400     END-IF.
083500 3100-TASA-DIARIA-EXIT.
083600     EXIT.
083700
083800******************************************************************
083900*   P = MES ANTERIOR, C = MES ACTUAL.                            *
084000******************************************************************
084100 3200-TASA-MENSUAL.
084200     IF WKS-CONT-MES-ANTERIOR = 0
084300        IF WKS-CONT-MES-ACTUAL = 0
084400           MOVE 0 TO WKS-TASA-MENSUAL
084500        ELSE
084600           MOVE 100.0 TO WKS-TASA-MENSUAL
084700        END-IF
084800     ELSE
084900        COMPUTE WKS-TASA-MENSUAL ROUNDED =
085000            ((WKS-CONT-MES-ACTUAL - WKS-CONT-MES-ANTERIOR)
085100             / WKS-CONT-MES-ANTERIOR) * 100
085200     END-IF.
085300 3200-TASA-MENSUAL-EXIT.
085400     EXIT.
085500
085600******************************************************************
085700*   PROMEDIO DE MOVIMIENTOS POR USUARIO DISTINTO, HOY Y AYER, Y  *
085800*   LA TASA DE CAMBIO ENTRE AMBOS PROMEDIOS (REGLA 9 APLICADA A  *
085900*   LOS PROMEDIOS, REGLA 10).                                    *
086000******************************************************************
086100 3300-PROMEDIOS-USUARIO.
086200     IF WKS-USR-HOY-TOTAL = 0
086300        MOVE 0 TO WKS-PROM-HOY WKS-PROM-HOY-1DEC
086400     ELSE
086500        COMPUTE WKS-PROM-HOY ROUNDED =
086600            WKS-CONT-HOY / WKS-USR-HOY-TOTAL
086700        MOVE WKS-PROM-HOY TO WKS-PROM-HOY-1DEC
086800     END-IF
086900     IF WKS-USR-AYER-TOTAL = 0
087000        MOVE 0 TO WKS-PROM-AYER WKS-PROM-AYER-1DEC
087100     ELSE
087200        COMPUTE WKS-PROM-AYER ROUNDED =
087300            WKS-CONT-AYER / WKS-USR-AYER-TOTAL
087400        MOVE WKS-PROM-AYER TO WKS-PROM-AYER-1DEC
087500     END-IF
087600     IF WKS-PROM-AYER = 0
087700        IF WKS-PROM-HOY = 0
087800           MOVE 0 TO WKS-TASA-PROMEDIO
087900        ELSE
088000           MOVE 100.0 TO WKS-TASA-PROMEDIO
088100        END-IF
088200     ELSE
088300        COMPUTE WKS-TASA-PROMEDIO ROUNDED =
088400            ((WKS-PROM-HOY - WKS-PROM-AYER) / WKS-PROM-AYER) * 100
088500     END-IF.
088600 3300-PROMEDIOS-USUARIO-EXIT.
088700     EXIT.
088800
088900******************************************************************
089000*   RAZON (PORCENTAJE) DE CADA MOTIVO SOBRE EL TOTAL DEL ANIO EN *
089100*   CURSO Y SOBRE EL TOTAL DEL MES OBJETIVO.                     *
089200******************************************************************
089300 3400-RAZON-MOTIVOS.
089400     IF WKS-RSA-CONTEO (1) + WKS-RSA-CONTEO (2) +
089500        WKS-RSA-CONTEO (3) + WKS-RSA-CONTEO (4) = 0
089600        MOVE 0 TO WKS-RSA-RATIO (WKS-I)
089700     ELSE
089800        COMPUTE WKS-RSA-RATIO (WKS-I) ROUNDED =
089900            (WKS-RSA-CONTEO (WKS-I) /
090000             (WKS-RSA-CONTEO (1) + WKS-RSA-CONTEO (2) +
090100              WKS-RSA-CONTEO (3) + WKS-RSA-CONTEO (4))) * 100
090200     END-IF
090300     IF WKS-RSM-CONTEO (1) + WKS-RSM-CONTEO (2) +
090400        WKS-RSM-CONTEO (3) + WKS-RSM-CONTEO (4) = 0
090500        MOVE 0 TO WKS-RSM-RATIO (WKS-I)
090600     ELSE
090700        COMPUTE WKS-RSM-RATIO (WKS-I) ROUNDED =
090800            (WKS-RSM-CONTEO (WKS-I) /
090900             (WKS-RSM-CONTEO (1) + WKS-RSM-CONTEO (2) +
091000              WKS-RSM-CONTEO (3) + WKS-RSM-CONTEO (4))) * 100
091100     END-IF.
091200 3400-RAZON-MOTIVOS-EXIT.
091300     EXIT.
091400
091500******************************************************************
091600*   SECCION 1: CONTADORES GLOBALES (EMITIDO) DE HOY, AYER, MES   *
091700*   ACTUAL, MES ANTERIOR Y SUS TASAS DE CAMBIO.                  *
091800******************************************************************
091900 7100-EDITA-CONTADORES.
092000     MOVE SPACES TO WKS-LINEA-REPORTE
092100     STRING 'REPORTE DE ESTADISTICAS DE SEMILLAS'
092200         DELIMITED BY SIZE
092300         INTO WKS-LINEA-REPORTE
092400     PERFORM 9700-ESCRIBE-LINEA
092500         THRU 9700-ESCRIBE-LINEA-EXIT
092600     MOVE SPACES TO WKS-LINEA-REPORTE
092700     PERFORM 9700-ESCRIBE-LINEA
092800         THRU 9700-ESCRIBE-LINEA-EXIT
092900     MOVE SPACES TO WKS-LINEA-REPORTE
093000     STRING 'SECCION 1 - CONTADORES GLOBALES' DELIMITED BY SIZE
093100         INTO WKS-LINEA-REPORTE
093200     PERFORM 9700-ESCRIBE-LINEA
093300         THRU 9700-ESCRIBE-LINEA-EXIT
093400     MOVE WKS-TOTAL-EMITIDO TO WKS-ED-CONTEO
093500     MOVE SPACES TO WKS-LINEA-REPORTE
093600     STRING 'TOTAL SEMILLAS EMITIDAS (HISTORICO)....: '
093700         DELIMITED BY SIZE
093800         WKS-ED-CONTEO DELIMITED BY SIZE
093900         INTO WKS-LINEA-REPORTE
094000     PERFORM 9700-ESCRIBE-LINEA
094100         THRU 9700-ESCRIBE-LINEA-EXIT
094200     MOVE WKS-CONT-HOY  TO WKS-ED-CONTEO
094300     MOVE WKS-TASA-DIARIA TO WKS-ED-TASA
094400     MOVE SPACES TO WKS-LINEA-REPORTE
094500     STRING 'EMITIDAS HOY...........................: '
094600         DELIMITED BY SIZE
094700         WKS-ED-CONTEO DELIMITED BY SIZE
094800         '   TASA VS AYER (%): ' DELIMITED BY SIZE
094900         WKS-ED-TASA DELIMITED BY SIZE
095000         INTO WKS-LINEA-REPORTE
095100     PERFORM 9700-ESCRIBE-LINEA
095200         THRU 9700-ESCRIBE-LINEA-EXIT
095300     MOVE WKS-CONT-AYER TO WKS-ED-CONTEO
095400     MOVE SPACES TO WKS-LINEA-REPORTE
095500     STRING 'EMITIDAS AYER...........................: '
095600         DELIMITED BY SIZE
095700         WKS-ED-CONTEO DELIMITED BY SIZE
095800         INTO WKS-LINEA-REPORTE
095900     PERFORM 9700-ESCRIBE-LINEA
096000         THRU 9700-ESCRIBE-LINEA-EXIT
096100     MOVE WKS-CONT-MES-ACTUAL TO WKS-ED-CONTEO
096200     MOVE WKS-TASA-MENSUAL    TO WKS-ED-TASA
096300     MOVE SPACES TO WKS-LINEA-REPORTE
096400     STRING 'EMITIDAS MES ACTUAL.....................: '
096500         DELIMITED BY SIZE
096600         WKS-ED-CONTEO DELIMITED BY SIZE
096700         '   TASA VS MES ANT. (%): ' DELIMITED BY SIZE
096800         WKS-ED-TASA DELIMITED BY SIZE
096900         INTO WKS-LINEA-REPORTE
097000     PERFORM 9700-ESCRIBE-LINEA
097100         THRU 9700-ESCRIBE-LINEA-EXIT
097200     MOVE WKS-CONT-MES-ANTERIOR TO WKS-ED-CONTEO
097300     MOVE SPACES TO WKS-LINEA-REPORTE
097400     STRING 'EMITIDAS MES ANTERIOR....................: '
097500         DELIMITED BY SIZE
097600         WKS-ED-CONTEO DELIMITED BY SIZE
097700         INTO WKS-LINEA-REPORTE
097800     PERFORM 9700-ESCRIBE-LINEA
097900         THRU 9700-ESCRIBE-LINEA-EXIT
098000     MOVE WKS-PROM-HOY-1DEC  TO WKS-ED-RATIO
098100     MOVE SPACES TO WKS-LINEA-REPORTE
098200     STRING 'PROMEDIO POR USUARIO HOY.................: '
098300         DELIMITED BY SIZE
098400         WKS-ED-RATIO DELIMITED BY SIZE
098500         INTO WKS-LINEA-REPORTE
098600     PERFORM 9700-ESCRIBE-LINEA
098700         THRU 9700-ESCRIBE-LINEA-EXIT
098800     MOVE WKS-PROM-AYER-1DEC TO WKS-ED-RATIO
098900     MOVE WKS-TASA-PROMEDIO  TO WKS-ED-TASA
099000     MOVE SPACES TO WKS-LINEA-REPORTE
099100     STRING 'PROMEDIO POR USUARIO AYER................: '
099200         DELIMITED BY SIZE
099300         WKS-ED-RATIO DELIMITED BY SIZE
099400         '   TASA (%): ' DELIMITED BY SIZE
099500         WKS-ED-TASA DELIMITED BY SIZE
099600         INTO WKS-LINEA-REPORTE
099700     PERFORM 9700-ESCRIBE-LINEA
099800         THRU 9700-ESCRIBE-LINEA-EXIT
099900     MOVE SPACES TO WKS-LINEA-REPORTE
100000     PERFORM 9700-ESCRIBE-LINEA
100100         THRU 9700-ESCRIBE-LINEA-EXIT.
100200 7100-EDITA-CONTADORES-EXIT.
100300     EXIT.
100400
100500******************************************************************
100600*   SECCION 2: ESTADISTICA POR MOTIVO, ANIO EN CURSO Y MES       *
100700*   OBJETIVO.                                                    *
100800******************************************************************
100900 7200-EDITA-MOTIVOS.
101000     MOVE SPACES TO WKS-LINEA-REPORTE
101100     STRING 'SECCION 2 - ESTADISTICA POR MOTIVO' DELIMITED BY SIZE
101200         INTO WKS-LINEA-REPORTE
101300     PERFORM 9700-ESCRIBE-LINEA
101400         THRU 9700-ESCRIBE-LINEA-EXIT
101500     PERFORM 7210-EDITA-UN-MOTIVO
101600         THRU 7210-EDITA-UN-MOTIVO-EXIT
101700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
101800     COMPUTE WKS-TOTAL-MOTIVO-ANIO =
101900         WKS-RSA-CONTEO (1) + WKS-RSA-CONTEO (2) +
102000         WKS-RSA-CONTEO (3) + WKS-RSA-CONTEO (4)
102100     COMPUTE WKS-TOTAL-MOTIVO-MES =
102200         WKS-RSM-CONTEO (1) + WKS-RSM-CONTEO (2) +
102300         WKS-RSM-CONTEO (3) + WKS-RSM-CONTEO (4)
102400     MOVE WKS-TOTAL-MOTIVO-ANIO TO WKS-ED-CONTEO
102500     IF WKS-TOTAL-MOTIVO-ANIO = 0
102600        MOVE 0.0 TO WKS-ED-RATIO
102700     ELSE
102800        MOVE 100.0 TO WKS-ED-RATIO
102900     END-IF
103000     MOVE SPACES TO WKS-LINEA-REPORTE
103100     STRING 'TOTAL      ANIO: ' DELIMITED BY SIZE
103200         WKS-ED-CONTEO DELIMITED BY SIZE
103300         ' (' DELIMITED BY SIZE
103400         WKS-ED-RATIO DELIMITED BY SIZE
103500         '%)' DELIMITED BY SIZE
103600         INTO WKS-LINEA-REPORTE
103700     PERFORM 9700-ESCRIBE-LINEA
103800         THRU 9700-ESCRIBE-LINEA-EXIT
103900     MOVE WKS-TOTAL-MOTIVO-MES TO WKS-ED-CONTEO
104000     IF WKS-TOTAL-MOTIVO-MES = 0
104100        MOVE 0.0 TO WKS-ED-RATIO
104200     ELSE
104300        MOVE 100.0 TO WKS-ED-RATIO
104400     END-IF
104500     MOVE SPACES TO WKS-LINEA-REPORTE
104600     STRING '          MES OBJ: ' DELIMITED BY SIZE
104700         WKS-ED-CONTEO DELIMITED BY SIZE
104800         ' (' DELIMITED BY SIZE
104900         WKS-ED-RATIO DELIMITED BY SIZE
105000         '%)' DELIMITED BY SIZE
105100         INTO WKS-LINEA-REPORTE
105200     PERFORM 9700-ESCRIBE-LINEA
105300         THRU 9700-ESCRIBE-LINEA-EXIT
105400     MOVE SPACES TO WKS-LINEA-REPORTE
105500     PERFORM 9700-ESCRIBE-LINEA
105600         THRU 9700-ESCRIBE-LINEA-EXIT.
105700 7200-EDITA-MOTIVOS-EXIT.
105800     EXIT.
105900
106000 7210-EDITA-UN-MOTIVO.
106100     MOVE WKS-RSA-CONTEO (WKS-I) TO WKS-ED-CONTEO
106200     MOVE WKS-RSA-RATIO  (WKS-I) TO WKS-ED-RATIO
106300     MOVE SPACES TO WKS-LINEA-REPORTE
106400     STRING WKS-RL-ENTRY (WKS-I) DELIMITED BY SIZE
106500         '  ANIO: ' DELIMITED BY SIZE
106600         WKS-ED-CONTEO DELIMITED BY SIZE
106700         ' (' DELIMITED BY SIZE
106800         WKS-ED-RATIO DELIMITED BY SIZE
106900         '%)' DELIMITED BY SIZE
107000         INTO WKS-LINEA-REPORTE
107100     PERFORM 9700-ESCRIBE-LINEA
107200         THRU 9700-ESCRIBE-LINEA-EXIT
107300     MOVE WKS-RSM-CONTEO (WKS-I) TO WKS-ED-CONTEO
107400     MOVE WKS-RSM-RATIO  (WKS-I) TO WKS-ED-RATIO
107500     MOVE SPACES TO WKS-LINEA-REPORTE
107600     STRING '          MES OBJ: ' DELIMITED BY SIZE
107700         WKS-ED-CONTEO DELIMITED BY SIZE
107800         ' (' DELIMITED BY SIZE
107900         WKS-ED-RATIO DELIMITED BY SIZE
108000         '%)' DELIMITED BY SIZE
108100         INTO WKS-LINEA-REPORTE
108200     PERFORM 9700-ESCRIBE-LINEA
108300         THRU 9700-ESCRIBE-LINEA-EXIT.
108400 7210-EDITA-UN-MOTIVO-EXIT.
108500     EXIT.
108600
108700******************************************************************
108800*   SECCION 3: TENDENCIA DE 12 MESES (SEMILLAS EMITIDAS POR MES).*
108900******************************************************************
109000 7300-EDITA-TENDENCIA.
109100     MOVE SPACES TO WKS-LINEA-REPORTE
109200     STRING 'SECCION 3 - TENDENCIA DE 12 MESES' DELIMITED BY SIZE
109300         INTO WKS-LINEA-REPORTE
109400     PERFORM 9700-ESCRIBE-LINEA
109500         THRU 9700-ESCRIBE-LINEA-EXIT
109600     MOVE 0 TO WKS-TOTAL-TENDENCIA
109700     PERFORM 7310-EDITA-UN-MES-TENDENCIA
109800         THRU 7310-EDITA-UN-MES-TENDENCIA-EXIT
109900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 12
110000     MOVE WKS-TOTAL-TENDENCIA TO WKS-ED-MONTO
110100     MOVE SPACES TO WKS-LINEA-REPORTE
110200     STRING 'TOTAL 12 MESES......: ' DELIMITED BY SIZE
110300         WKS-ED-MONTO DELIMITED BY SIZE
110400         INTO WKS-LINEA-REPORTE
110500     PERFORM 9700-ESCRIBE-LINEA
110600         THRU 9700-ESCRIBE-LINEA-EXIT
110700     MOVE SPACES TO WKS-LINEA-REPORTE
110800     PERFORM 9700-ESCRIBE-LINEA
110900         THRU 9700-ESCRIBE-LINEA-EXIT.
111000 7300-EDITA-TENDENCIA-EXIT.
111100     EXIT.
111200
111300 7310-EDITA-UN-MES-TENDENCIA.
111400     ADD WKS-TREND-AMOUNT (WKS-I) TO WKS-TOTAL-TENDENCIA
111500     MOVE WKS-TREND-ANO (WKS-I) TO WKS-ED-ANIO
111600     MOVE WKS-TREND-MES (WKS-I) TO WKS-ED-MES
111700     MOVE WKS-TREND-AMOUNT (WKS-I) TO WKS-ED-MONTO
111800     MOVE SPACES TO WKS-LINEA-REPORTE
111900     STRING WKS-ED-ANIO DELIMITED BY SIZE
112000         '-' DELIMITED BY SIZE
112100         WKS-ED-MES DELIMITED BY SIZE
112200         '....: ' DELIMITED BY SIZE
112300         WKS-ED-MONTO DELIMITED BY SIZE
112400         INTO WKS-LINEA-REPORTE
112500     PERFORM 9700-ESCRIBE-LINEA
112600         THRU 9700-ESCRIBE-LINEA-EXIT.
112700 7310-EDITA-UN-MES-TENDENCIA-EXIT.
112800     EXIT.
112900
113000******************************************************************
113100*   SECCION 4: RESUMEN POR USUARIO. ORDENA EL LIBRO POR USUARIO  *
113200*   Y REWARD-ID ASCENDENTE Y ROMPE CONTROL POR USUARIO, IMPRIME  *
113300*   EL DETALLE DE CADA MOVIMIENTO Y EL TOTAL GANADO/USADO/       *
113400*   DISPONIBLE DE CADA USUARIO (REGLA DE NEGOCIO 8).             *
113500******************************************************************
113600 4000-RESUMEN-POR-USUARIO.
113700     MOVE SPACES TO WKS-LINEA-REPORTE
113800     STRING 'SECCION 4 - RESUMEN POR USUARIO' DELIMITED BY SIZE
113900         INTO WKS-LINEA-REPORTE
114000     PERFORM 9700-ESCRIBE-LINEA
114100         THRU 9700-ESCRIBE-LINEA-EXIT
114200     MOVE 'Y' TO WKS-PRIMER-USUARIO
114300     SORT SRTWK1
114400         ON ASCENDING KEY SRU-USER-ID SRU-REWARD-ID
114500         USING LIBRO-SEMILLAS
114600         OUTPUT PROCEDURE IS 4100-CONTROL-USUARIO
114700             THRU 4100-CONTROL-USUARIO-EXIT
114800     IF NOT PRIMER-USUARIO
114900        PERFORM 4130-ROMPE-USUARIO
115000            THRU 4130-ROMPE-USUARIO-EXIT
115100     END-IF
115200     MOVE WKS-GANADO-TOTAL TO WKS-ED-MONTO
115300     MOVE SPACES TO WKS-LINEA-REPORTE
115400     STRING 'TOTAL GENERAL, TODOS LOS USUARIOS  GANADO: '
115500         DELIMITED BY SIZE
115600         WKS-ED-MONTO DELIMITED BY SIZE
115700         INTO WKS-LINEA-REPORTE
115800     PERFORM 9700-ESCRIBE-LINEA
115900         THRU 9700-ESCRIBE-LINEA-EXIT
116000     MOVE WKS-USADO-TOTAL TO WKS-ED-MONTO
116100     COMPUTE WKS-SALDO-GENERAL =
116200         WKS-GANADO-TOTAL - WKS-USADO-TOTAL
116300     MOVE WKS-SALDO-GENERAL TO WKS-ED-SALDO
116400     MOVE SPACES TO WKS-LINEA-REPORTE
116500     STRING '                     USADO: ' DELIMITED BY SIZE
116600         WKS-ED-MONTO DELIMITED BY SIZE
116700         '   DISPONIBLE: ' DELIMITED BY SIZE
116800         WKS-ED-SALDO DELIMITED BY SIZE
116900         INTO WKS-LINEA-REPORTE
117000     PERFORM 9700-ESCRIBE-LINEA
117100         THRU 9700-ESCRIBE-LINEA-EXIT
117200     MOVE SPACES TO WKS-LINEA-REPORTE
117300     PERFORM 9700-ESCRIBE-LINEA
117400         THRU 9700-ESCRIBE-LINEA-EXIT.
117500 4000-RESUMEN-POR-USUARIO-EXIT.
117600     EXIT.
117700
117800 4100-CONTROL-USUARIO.
117900     PERFORM 4110-LEE-SRTWK1
118000         THRU 4110-LEE-SRTWK1-EXIT
118100     PERFORM 4120-PROCESA-SRU
118200         THRU 4120-PROCESA-SRU-EXIT
118300         UNTIL FIN-SRTWK1.
118400 4100-CONTROL-USUARIO-EXIT.
118500     EXIT.
118600
118700 4110-LEE-SRTWK1.
118800     RETURN SRTWK1
118900         AT END
119000             MOVE 'Y' TO WKS-FIN-SRTWK1
119100     END-RETURN.
119200 4110-LEE-SRTWK1-EXIT.
119300     EXIT.
119400
119500 4120-PROCESA-SRU.
119600     IF PRIMER-USUARIO
119700        MOVE SRU-USER-ID TO WKS-USUARIO-ACTUAL
119800        MOVE 'N' TO WKS-PRIMER-USUARIO
119900     ELSE
120000        IF SRU-USER-ID NOT = WKS-USUARIO-ACTUAL
120100           PERFORM 4130-ROMPE-USUARIO
120200               THRU 4130-ROMPE-USUARIO-EXIT
120300           MOVE SRU-USER-ID TO WKS-USUARIO-ACTUAL
120400        END-IF
120500     END-IF
120600     IF SRU-TYPE-EARNED
120700        ADD SRU-AMOUNT TO WKS-GANADO-USUARIO
120800     ELSE
120900        SUBTRACT SRU-AMOUNT FROM WKS-USADO-USUARIO
121000     END-IF
121100     ADD SRU-AMOUNT TO WKS-SALDO-CORRIENTE
121200     PERFORM 2215-MAPEA-TIPO
121300         THRU 2215-MAPEA-TIPO-EXIT
121400     MOVE SRU-REWARD-ID TO WKS-DID-NUMERO
121500     IF SRU-TYPE-EARNED
121600        MOVE SRU-AMOUNT TO WKS-MONTO-ABS
121700     ELSE
121800        COMPUTE WKS-MONTO-ABS = SRU-AMOUNT * -1
121900     END-IF
122000     MOVE WKS-MONTO-ABS TO WKS-ED-MONTO
122100     MOVE SRU-CREATED-AAAA TO WKS-ED-FECHA-AAAA
122200     MOVE SRU-CREATED-MM   TO WKS-ED-FECHA-MM
122300     MOVE SRU-CREATED-DD   TO WKS-ED-FECHA-DD
122400     MOVE WKS-SALDO-CORRIENTE TO WKS-ED-SALDO
122500     MOVE SPACES TO WKS-LINEA-REPORTE
122600     STRING '   ' DELIMITED BY SIZE
122700         WKS-DID-PREFIJO DELIMITED BY SIZE
122800         WKS-DID-NUMERO DELIMITED BY SIZE
122900         '  ' DELIMITED BY SIZE
123000         WKS-ED-FECHA-G DELIMITED BY SIZE
123100         '  ' DELIMITED BY SIZE
123200         WKS-ED-TIPO DELIMITED BY SIZE
123300         '  ' DELIMITED BY SIZE
123400         WKS-ED-MONTO DELIMITED BY SIZE
123500         '  SALDO: ' DELIMITED BY SIZE
123600         WKS-ED-SALDO DELIMITED BY SIZE
123700         INTO WKS-LINEA-REPORTE
123800     PERFORM 9700-ESCRIBE-LINEA
123900         THRU 9700-ESCRIBE-LINEA-EXIT
124000     PERFORM 4110-LEE-SRTWK1
124100         THRU 4110-LEE-SRTWK1-EXIT.
124200 4120-PROCESA-SRU-EXIT.
124300     EXIT.
124400
124500 4130-ROMPE-USUARIO.
124600     MOVE WKS-GANADO-USUARIO  TO WKS-ED-MONTO
124700     MOVE SPACES TO WKS-LINEA-REPORTE
124800     STRING 'USUARIO ' DELIMITED BY SIZE
124900         WKS-USUARIO-ACTUAL DELIMITED BY SIZE
125000         '   TOTAL GANADO: ' DELIMITED BY SIZE
125100         WKS-ED-MONTO DELIMITED BY SIZE
125200         INTO WKS-LINEA-REPORTE
125300     PERFORM 9700-ESCRIBE-LINEA
125400         THRU 9700-ESCRIBE-LINEA-EXIT
125500     MOVE WKS-USADO-USUARIO TO WKS-ED-MONTO
125600     MOVE WKS-SALDO-CORRIENTE TO WKS-ED-SALDO
125700     MOVE SPACES TO WKS-LINEA-REPORTE
125800     STRING '         TOTAL USADO: ' DELIMITED BY SIZE
125900         WKS-ED-MONTO DELIMITED BY SIZE
126000         '   DISPONIBLE: ' DELIMITED BY SIZE
126100         WKS-ED-SALDO DELIMITED BY SIZE
126200         INTO WKS-LINEA-REPORTE
126300     PERFORM 9700-ESCRIBE-LINEA
126400         THRU 9700-ESCRIBE-LINEA-EXIT
126500     MOVE 0 TO WKS-GANADO-USUARIO WKS-USADO-USUARIO
126600         WKS-SALDO-CORRIENTE.
126700 4130-ROMPE-USUARIO-EXIT.
126800     EXIT.
126900
127000******************************************************************
127100*   LISTADO COMPLETO DEL LIBRO, MAS RECIENTE PRIMERO (ORDEN      *
127200*   DESCENDENTE POR REWARD-ID), PAGINADO SEGUN LA TARJETA DE     *
127300*   PARAMETROS (REGLA DE NEGOCIO 13 Y 15).                       *
127400******************************************************************
127500 5000-LISTADO-HISTORIA.
127600     COMPUTE WKS-RENGLON-INI =
127700         ((WKS-PAGINA-EFECTIVA - 1) * WKS-TAMANO-EFECTIVO) + 1
127800     COMPUTE WKS-RENGLON-FIN =
127900         WKS-PAGINA-EFECTIVA * WKS-TAMANO-EFECTIVO
128000     DIVIDE WKS-TOTAL-REGISTROS BY WKS-TAMANO-EFECTIVO
128100         GIVING WKS-TOTAL-PAGINAS
128200         REMAINDER WKS-RESIDUO-GENERICO
128300     IF WKS-RESIDUO-GENERICO NOT = 0
128400        ADD 1 TO WKS-TOTAL-PAGINAS
128500     END-IF
128600     MOVE SPACES TO WKS-LINEA-REPORTE
128700     STRING 'LISTADO COMPLETO DEL LIBRO (MAS RECIENTE PRIMERO)'
128800         DELIMITED BY SIZE
128900         INTO WKS-LINEA-REPORTE
129000     PERFORM 9700-ESCRIBE-LINEA
129100         THRU 9700-ESCRIBE-LINEA-EXIT
129200     MOVE WKS-PAGINA-EFECTIVA TO WKS-ED-PAGINA
129300     MOVE WKS-TOTAL-PAGINAS   TO WKS-ED-PAGINAS
129400     MOVE WKS-TOTAL-REGISTROS TO WKS-ED-ELEMENTOS
129500     MOVE SPACES TO WKS-LINEA-REPORTE
129600     STRING 'PAGINA ' DELIMITED BY SIZE
129700         WKS-ED-PAGINA DELIMITED BY SIZE
129800         ' DE ' DELIMITED BY SIZE
129900         WKS-ED-PAGINAS DELIMITED BY SIZE
130000         '   TOTAL DE MOVIMIENTOS: ' DELIMITED BY SIZE
130100         WKS-ED-ELEMENTOS DELIMITED BY SIZE
130200         INTO WKS-LINEA-REPORTE
130300     PERFORM 9700-ESCRIBE-LINEA
130400         THRU 9700-ESCRIBE-LINEA-EXIT
130500     MOVE 0 TO WKS-ORDINAL
130600     SORT SRTWK2
130700         ON DESCENDING KEY SRH-REWARD-ID
130800         USING LIBRO-SEMILLAS
130900         OUTPUT PROCEDURE IS 5100-CONTROL-HISTORIA
131000             THRU 5100-CONTROL-HISTORIA-EXIT
131100     MOVE SPACES TO WKS-LINEA-REPORTE
131200     PERFORM 9700-ESCRIBE-LINEA
131300         THRU 9700-ESCRIBE-LINEA-EXIT.
131400 5000-LISTADO-HISTORIA-EXIT.
131500     EXIT.
131600
131700 5100-CONTROL-HISTORIA.
131800     PERFORM 5110-LEE-SRTWK2
131900         THRU 5110-LEE-SRTWK2-EXIT
132000     PERFORM 5120-EMITE-HISTORIA
132100         THRU 5120-EMITE-HISTORIA-EXIT
132200         UNTIL FIN-SRTWK2.
132300 5100-CONTROL-HISTORIA-EXIT.
132400     EXIT.
132500
132600 5110-LEE-SRTWK2.
132700     RETURN SRTWK2
132800         AT END
132900             MOVE 'Y' TO WKS-FIN-SRTWK2
133000     END-RETURN.
133100 5110-LEE-SRTWK2-EXIT.
133200     EXIT.
133300
133400 5120-EMITE-HISTORIA.
133500     ADD 1 TO WKS-ORDINAL
133600     IF WKS-ORDINAL >= WKS-RENGLON-INI AND
133700        WKS-ORDINAL <= WKS-RENGLON-FIN
133800        MOVE SRH-REWARD-ID TO WKS-DID-NUMERO
133900        MOVE SRH-AMOUNT    TO WKS-ED-MONTO
134000        MOVE SRH-CREATED-AAAA TO WKS-ED-FECHA-AAAA
134100        MOVE SRH-CREATED-MM   TO WKS-ED-FECHA-MM
134200        MOVE SRH-CREATED-DD   TO WKS-ED-FECHA-DD
134300        MOVE SRH-DESCRIPTION TO WKS-DESC-TRABAJO
134400        PERFORM 2210-MAPEA-ETIQUETA
134500            THRU 2210-MAPEA-ETIQUETA-EXIT
134600        MOVE SPACES TO WKS-LINEA-REPORTE
134700        STRING WKS-DID-PREFIJO DELIMITED BY SIZE
134800            WKS-DID-NUMERO DELIMITED BY SIZE
134900            '  ' DELIMITED BY SIZE
135000            WKS-ED-FECHA-G DELIMITED BY SIZE
135100            '  ' DELIMITED BY SIZE
135200            SRH-USER-ID DELIMITED BY SIZE
135300            '  ' DELIMITED BY SIZE
135400            SRH-TYPE DELIMITED BY SIZE
135500            '  ' DELIMITED BY SIZE
135600            WKS-RL-ENTRY (WKS-IDX-ETIQUETA) DELIMITED BY SIZE
135700            '  ' DELIMITED BY SIZE
135800            WKS-ED-MONTO DELIMITED BY SIZE
135900            INTO WKS-LINEA-REPORTE
136000        PERFORM 9700-ESCRIBE-LINEA
136100            THRU 9700-ESCRIBE-LINEA-EXIT
136200     END-IF
136300     PERFORM 5110-LEE-SRTWK2
136400         THRU 5110-LEE-SRTWK2-EXIT.
136500 5120-EMITE-HISTORIA-EXIT.
136600     EXIT.
136700
136800******************************************************************
136900*   LISTADO FILTRADO (OPCIONAL), SOLO SI LA TARJETA DE           *
137000*   PARAMETROS TRAE CRITERIO DE USUARIO, DESCRIPCION O RANGO DE  *
137100*   FECHAS. DOS PASADAS: LA PRIMERA CUENTA LOS ELEMENTOS QUE     *
137200*   CUMPLEN EL FILTRO (PARA CALCULAR LA PAGINACION), LA SEGUNDA  *
137300*   IMPRIME SOLO LA VENTANA DE LA PAGINA SOLICITADA, SIN         *
137400*   ACUMULAR TODOS LOS REGISTROS EN MEMORIA (REGLA 14 Y 15).     *
137500******************************************************************
137600 6000-LISTADO-FILTRADO.
137700     MOVE SPACES TO WKS-LINEA-REPORTE
137800     STRING 'LISTADO FILTRADO' DELIMITED BY SIZE
137900         INTO WKS-LINEA-REPORTE
138000     PERFORM 9700-ESCRIBE-LINEA
138100         THRU 9700-ESCRIBE-LINEA-EXIT
138200     IF FECHAS-INVALIDAS
138300        MOVE SPACES TO WKS-LINEA-REPORTE
138400        STRING 'RANGO DE FECHAS INVERTIDO. NO SE PRODUCE EL '
138500            DELIMITED BY SIZE
138600            'LISTADO.' DELIMITED BY SIZE
138700            INTO WKS-LINEA-REPORTE
138800        PERFORM 9700-ESCRIBE-LINEA
138900            THRU 9700-ESCRIBE-LINEA-EXIT
139000     ELSE
139100        IF PARM-FILTRO-FECHA-INI NOT = 0
139200           COMPUTE WKS-FILTRO-TS-INI =
139300               (PARM-FILTRO-FECHA-INI * 1000000)
139400        END-IF
139500        IF PARM-FILTRO-FECHA-FIN NOT = 0
139600           COMPUTE WKS-FILTRO-TS-FIN =
139700               (PARM-FILTRO-FECHA-FIN * 1000000) + 235959
139800        END-IF
139900        PERFORM 6100-CUENTA-FILTRO
140000            THRU 6100-CUENTA-FILTRO-EXIT
140100        COMPUTE WKS-FILTRO-RENGLON-INI =
140200            ((WKS-PAGINA-EFECTIVA - 1) * WKS-TAMANO-EFECTIVO) + 1
140300        COMPUTE WKS-FILTRO-RENGLON-FIN =
140400            WKS-PAGINA-EFECTIVA * WKS-TAMANO-EFECTIVO
140500        DIVIDE WKS-FILTRO-CONTEO BY WKS-TAMANO-EFECTIVO
140600            GIVING WKS-FILTRO-PAGINAS
140700            REMAINDER WKS-FILTRO-RESIDUO
140800        IF WKS-FILTRO-RESIDUO NOT = 0
140900           ADD 1 TO WKS-FILTRO-PAGINAS
141000        END-IF
141100        MOVE WKS-PAGINA-EFECTIVA TO WKS-ED-PAGINA
141200        MOVE WKS-FILTRO-PAGINAS  TO WKS-ED-PAGINAS
141300        MOVE WKS-FILTRO-CONTEO   TO WKS-ED-ELEMENTOS
141400        MOVE SPACES TO WKS-LINEA-REPORTE
141500        STRING 'PAGINA ' DELIMITED BY SIZE
141600            WKS-ED-PAGINA DELIMITED BY SIZE
141700            ' DE ' DELIMITED BY SIZE
141800            WKS-ED-PAGINAS DELIMITED BY SIZE
141900            '   ELEMENTOS QUE CUMPLEN EL FILTRO: '
142000            DELIMITED BY SIZE
142100            WKS-ED-ELEMENTOS DELIMITED BY SIZE
142200            INTO WKS-LINEA-REPORTE
142300        PERFORM 9700-ESCRIBE-LINEA
142400            THRU 9700-ESCRIBE-LINEA-EXIT
142500        PERFORM 6200-EMITE-FILTRO
142600            THRU 6200-EMITE-FILTRO-EXIT
142700     END-IF
142800     MOVE SPACES TO WKS-LINEA-REPORTE
142900     PERFORM 9700-ESCRIBE-LINEA
143000         THRU 9700-ESCRIBE-LINEA-EXIT.
143100 6000-LISTADO-FILTRADO-EXIT.
143200     EXIT.
143300
143400 6100-CUENTA-FILTRO.
143500     MOVE 0 TO WKS-FILTRO-CONTEO
143600     OPEN INPUT LIBRO-SEMILLAS
143700     MOVE 'N' TO WKS-FIN-LIBRO
143800     PERFORM 2100-LEE-LIBRO
143900         THRU 2100-LEE-LIBRO-EXIT
144000     PERFORM 6110-EVALUA-CUENTA
144100         THRU 6110-EVALUA-CUENTA-EXIT
144200         UNTIL FIN-LIBRO
144300     CLOSE LIBRO-SEMILLAS.
144400 6100-CUENTA-FILTRO-EXIT.
144500     EXIT.
144600
144700 6110-EVALUA-CUENTA.
144800     IF (PARM-FILTRO-USER-ID = SPACES OR
144900         RWT-USER-ID = PARM-FILTRO-USER-ID) AND
145000        (PARM-FILTRO-DESCRIPCION = SPACES OR
145100         RWT-DESCRIPTION = PARM-FILTRO-DESCRIPCION) AND
145200        RWT-CREATED-TS >= WKS-FILTRO-TS-INI AND
145300        RWT-CREATED-TS <= WKS-FILTRO-TS-FIN
145400        ADD 1 TO WKS-FILTRO-CONTEO
145500     END-IF
145600     PERFORM 2100-LEE-LIBRO
145700         THRU 2100-LEE-LIBRO-EXIT.
145800 6110-EVALUA-CUENTA-EXIT.
145900     EXIT.
146000
146100 6200-EMITE-FILTRO.
146200     MOVE 0 TO WKS-FILTRO-ORDINAL
146300     OPEN INPUT LIBRO-SEMILLAS
146400     MOVE 'N' TO WKS-FIN-LIBRO
146500     PERFORM 2100-LEE-LIBRO
146600         THRU 2100-LEE-LIBRO-EXIT
146700     PERFORM 6210-EVALUA-EMITE
146800         THRU 6210-EVALUA-EMITE-EXIT
146900         UNTIL FIN-LIBRO
147000     CLOSE LIBRO-SEMILLAS.
147100 6200-EMITE-FILTRO-EXIT.
147200     EXIT.
147300
147400 6210-EVALUA-EMITE.
147500     IF (PARM-FILTRO-USER-ID = SPACES OR
147600         RWT-USER-ID = PARM-FILTRO-USER-ID) AND
147700        (PARM-FILTRO-DESCRIPCION = SPACES OR
147800         RWT-DESCRIPTION = PARM-FILTRO-DESCRIPCION) AND
147900        RWT-CREATED-TS >= WKS-FILTRO-TS-INI AND
148000        RWT-CREATED-TS <= WKS-FILTRO-TS-FIN
148100        ADD 1 TO WKS-FILTRO-ORDINAL
148200        IF WKS-FILTRO-ORDINAL >= WKS-FILTRO-RENGLON-INI AND
148300           WKS-FILTRO-ORDINAL <= WKS-FILTRO-RENGLON-FIN
148400           PERFORM 6220-IMPRIME-FILTRO
148500               THRU 6220-IMPRIME-FILTRO-EXIT
148600        END-IF
148700     END-IF
148800     PERFORM 2100-LEE-LIBRO
148900         THRU 2100-LEE-LIBRO-EXIT.
149000 6210-EVALUA-EMITE-EXIT.
149100     EXIT.
149200
149300 6220-IMPRIME-FILTRO.
149400     MOVE RWT-REWARD-ID TO WKS-DID-NUMERO
149500     MOVE RWT-AMOUNT    TO WKS-ED-MONTO
149600     MOVE RWT-CREATED-AAAA TO WKS-ED-TS-AAAA
149700     MOVE RWT-CREATED-MM   TO WKS-ED-TS-MM
149800     MOVE RWT-CREATED-DD   TO WKS-ED-TS-DD
149900     MOVE RWT-CREATED-HH   TO WKS-ED-TS-HH
150000     MOVE RWT-CREATED-MI   TO WKS-ED-TS-MI
150100     MOVE RWT-CREATED-SS   TO WKS-ED-TS-SS
150200     MOVE RWT-DESCRIPTION TO WKS-DESC-TRABAJO
150300     PERFORM 2210-MAPEA-ETIQUETA
150400         THRU 2210-MAPEA-ETIQUETA-EXIT
150500     MOVE SPACES TO WKS-LINEA-REPORTE
150600     STRING WKS-DID-PREFIJO DELIMITED BY SIZE
150700         WKS-DID-NUMERO DELIMITED BY SIZE
150800         '  ' DELIMITED BY SIZE
150900         RWT-USER-ID DELIMITED BY SIZE
151000         '  ' DELIMITED BY SIZE
151100         WKS-ED-TS-G DELIMITED BY SIZE
151200         '  ' DELIMITED BY SIZE
151300         RWT-TYPE DELIMITED BY SIZE
151400         '  ' DELIMITED BY SIZE
151500         WKS-RL-ENTRY (WKS-IDX-ETIQUETA) DELIMITED BY SIZE
151600         '  ' DELIMITED BY SIZE
151700         WKS-ED-MONTO DELIMITED BY SIZE
151800         INTO WKS-LINEA-REPORTE
151900     PERFORM 9700-ESCRIBE-LINEA
152000         THRU 9700-ESCRIBE-LINEA-EXIT.
152100 6220-IMPRIME-FILTRO-EXIT.
152200     EXIT.
152300
152400******************************************************************
152500*   SECCION OPCIONAL: RECOMPENSAS POR VIAJE SOLICITADO. LOS      *
152600*   MONTOS YA FUERON ACUMULADOS EN LA PASADA UNICA (2250).       *
152700******************************************************************
152800 8000-RECOMPENSAS-POR-VIAJE.
152900     MOVE SPACES TO WKS-LINEA-REPORTE
153000     STRING 'RECOMPENSAS POR VIAJE SOLICITADO' DELIMITED BY SIZE
153100         INTO WKS-LINEA-REPORTE
153200     PERFORM 9700-ESCRIBE-LINEA
153300         THRU 9700-ESCRIBE-LINEA-EXIT
153400     PERFORM 8100-EDITA-UN-VIAJE
153500         THRU 8100-EDITA-UN-VIAJE-EXIT
153600         VARYING WKS-I FROM 1 BY 1
153700         UNTIL WKS-I > PARM-NUM-VIAJES-SOLIC
153800     MOVE SPACES TO WKS-LINEA-REPORTE
153900     PERFORM 9700-ESCRIBE-LINEA
154000         THRU 9700-ESCRIBE-LINEA-EXIT.
154100 8000-RECOMPENSAS-POR-VIAJE-EXIT.
154200     EXIT.
154300
154400 8100-EDITA-UN-VIAJE.
154500     MOVE WKS-VS-SUMA (WKS-I) TO WKS-ED-MONTO
154600     MOVE SPACES TO WKS-LINEA-REPORTE
154700     STRING 'VIAJE ' DELIMITED BY SIZE
154800         WKS-VS-DRIVE-ID (WKS-I) DELIMITED BY SIZE
154900         '   TOTAL SEMILLAS: ' DELIMITED BY SIZE
155000         WKS-ED-MONTO DELIMITED BY SIZE
155100         INTO WKS-LINEA-REPORTE
155200     PERFORM 9700-ESCRIBE-LINEA
155300         THRU 9700-ESCRIBE-LINEA-EXIT.
155400 8100-EDITA-UN-VIAJE-EXIT.
155500     EXIT.
155600
155700******************************************************************
155800*   ESCRIBE UNA LINEA DE WKS-LINEA-REPORTE AL ARCHIVO REPORTE.   *
155900******************************************************************
156000 9700-ESCRIBE-LINEA.
156100     INITIALIZE REG-REPORTE
156200     MOVE WKS-LINEA-REPORTE TO RPT-TEXTO
156300     WRITE REG-REPORTE.
156400 9700-ESCRIBE-LINEA-EXIT.
156500     EXIT.
156600
156700 9800-CIERRA-ARCHIVOS.
156800     CLOSE REPORTE.
156900 9800-CIERRA-ARCHIVOS-EXIT.
157000     EXIT.
157100
157200 9900-ESTADISTICAS-CORRIDA.
157300     DISPLAY 'SEM3030 - FIN DE CORRIDA.'
157400     DISPLAY '   REGISTROS LEIDOS DEL LIBRO : '
157500              WKS-TOTAL-REGISTROS
157600     DISPLAY '   SEMILLAS EMITIDAS (TOTAL)   : '
157700              WKS-TOTAL-EMITIDO.
157800 9900-ESTADISTICAS-CORRIDA-EXIT.
157900     EXIT.
