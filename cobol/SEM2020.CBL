000100******************************************************************
000200* LICENCIADO PARA USO INTERNO DEL DEPARTAMENTO DE SISTEMAS      *
000300******************************************************************
000400* PROGRAMA    : SEM2020                                         *
000500* APLICACION  : SEMILLAS (PLATAFORMA DE CONDUCCION)             *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : SERVICIO DE LIBRO DE SEMILLAS. LEE LAS          *
000800*             : SOLICITUDES DE GASTO (SPEND-REQUEST), VALIDA    *
000900*             : MONTO Y SALDO, GRABA EL MOVIMIENTO DE USO       *
001000*             : (USED) EN EL LIBRO Y ACTUALIZA EL SALDO; LAS    *
001100*             : SOLICITUDES RECHAZADAS SE DEJAN EN UN LISTADO   *
001200*             : DE RECHAZOS PARA REVISION DEL AREA DE NEGOCIO.  *
001300* ARCHIVOS    : SPDREQ=E, LIBRO-SEMILLAS=A, SALDO-SEMILLAS=A,   *
001400*             : RECHAZOS=S                                     *
001500* ACCION (ES) : A=ACREDITA, R=RECHAZA                           *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S       *
001900******************************************************************
002000* FECHA       PROG.  TICKET     DESCRIPCION                    *
002100* ----------  -----  ---------  --------------------------     *
002200* 20/06/1991  JRAM   118824     VERSION INICIAL. VALIDA MONTO   *
002300*                                Y SALDO, GRABA EL USO.          *
002400* 11/02/1994  MOLM   122875     SE AGREGA EL LISTADO DE         *
002500*                                RECHAZOS (ANTES SOLO SE        *
002600*                                DESPLEGABA EN CONSOLA).         *
002700* 02/09/1998  MOLM   142078     AJUSTE Y2K: FECHA-HORA DE LA    *
002800*                                SOLICITUD Y DEL MOVIMIENTO CON *
002900*                                SIGLO COMPLETO.                 *
003000* 14/03/2003  CHAC   161027     SE CORRIGE: EL SALDO SE LEIA    *
003100*                                ANTES DE VALIDAR EL MONTO Y    *
003200*                                QUEDABA BLOQUEADO EN RECHAZOS. *
003300* 19/12/2022  EEDR   228867     REVISION GENERAL, SE ALINEA CON *
003400*                                EL NUEVO LIBRO DE MOVIMIENTOS  *
003500*                                DE SEMILLAS (COPY RWTLEDG).     *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     SEM2020.
003900 AUTHOR.         JOSE RAMIREZ.
004000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - SEMILLAS.
004100 DATE-WRITTEN.   20/06/1991.
004200 DATE-COMPILED.
004300 SECURITY.       USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SPDREQ     ASSIGN TO SPDREQ
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-SPDREQ.
005700
005800     SELECT LIBRO-SEMILLAS  ASSIGN TO LIBSEM
005900            ORGANIZATION  IS SEQUENTIAL
006000            FILE STATUS   IS FS-LIBSEM.
006100
006200     SELECT SALDO-SEMILLAS  ASSIGN TO SALSEM
006300            ORGANIZATION  IS INDEXED
006400            ACCESS MODE   IS DYNAMIC
006500            RECORD KEY    IS RWB-USER-ID
006600            FILE STATUS   IS FS-SALSEM
006700                             FSE-SALSEM.
006800
006900     SELECT RECHAZOS   ASSIGN TO RECHAZOS
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-RECHAZOS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*             A R C H I V O   D E   S O L I C I T U D E S       *
007700*                       D E   G A S T O                         *
007800******************************************************************
007900 FD  SPDREQ
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE OMITTED.
008200 01  REG-SPDREQ.
008300*--> USUARIO QUE SOLICITA EL GASTO DE SEMILLAS
008400     05  SPR-USER-ID              PIC X(12).
008500*--> SEMILLAS SOLICITADAS (DEBE SER MAYOR QUE CERO)
008600     05  SPR-AMOUNT               PIC 9(07).
008700*--> DESCRIPCION DEL GASTO, POR EJEMPLO CANJE DE CUPON
008800     05  SPR-DESCRIPTION          PIC X(20).
008900*--> FECHA-HORA DE LA SOLICITUD, AAAAMMDDHHMMSS
009000     05  SPR-REQUEST-TS           PIC 9(14).
009100     05  SPR-REQUEST-TS-R REDEFINES SPR-REQUEST-TS.
009200         10  SPR-REQUEST-AAAA     PIC 9(04).
009300         10  SPR-REQUEST-MM       PIC 9(02).
009400         10  SPR-REQUEST-DD       PIC 9(02).
009500         10  SPR-REQUEST-HH       PIC 9(02).
009600         10  SPR-REQUEST-MI       PIC 9(02).
009700         10  SPR-REQUEST-SS       PIC 9(02).
009800*--> RELLENO, EL ARCHIVO SE LEE CON 60 POSICIONES
009900     05  FILLER                   PIC X(07).
010000
010100******************************************************************
010200*                 L I B R O   D E   S E M I L L A S              *
010300******************************************************************
010400 FD  LIBRO-SEMILLAS
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE OMITTED.
010700     COPY RWTLEDG.
010800
010900******************************************************************
011000*                 S A L D O   D E   S E M I L L A S              *
011100******************************************************************
011200 FD  SALDO-SEMILLAS
011300     LABEL RECORDS ARE STANDARD.
011400     COPY RWBALAN.
011500
011600******************************************************************
011700*                 L I S T A D O   D E   R E C H A Z O S         *
011800******************************************************************
011900 FD  RECHAZOS
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE OMITTED.
012200 01  REG-RECHAZOS.
012300*--> USUARIO DE LA SOLICITUD RECHAZADA
012400     05  RCH-USER-ID              PIC X(12).
012500*--> MONTO SOLICITADO
012600     05  RCH-AMOUNT               PIC 9(07).
012700*--> MOTIVO DEL RECHAZO, TEXTO DE NEGOCIO
012800     05  RCH-MOTIVO               PIC X(30).
012900*--> FECHA-HORA DE LA SOLICITUD RECHAZADA
013000     05  RCH-REQUEST-TS           PIC 9(14).
013100     05  RCH-REQUEST-TS-R REDEFINES RCH-REQUEST-TS.
013200         10  RCH-REQUEST-AAAA     PIC 9(04).
013300         10  RCH-REQUEST-MM       PIC 9(02).
013400         10  RCH-REQUEST-DD       PIC 9(02).
013500         10  RCH-REQUEST-HH       PIC 9(02).
013600         10  RCH-REQUEST-MI       PIC 9(02).
013700         10  RCH-REQUEST-SS       PIC 9(02).
013800*--> RELLENO, EL LISTADO SE IMPRIME CON 80 POSICIONES
013900     05  FILLER                   PIC X(17).
014000
014100 WORKING-STORAGE SECTION.
014200******************************************************************
014300*              R E C U R S O S   D E   F I L E   S T A T U S     *
014400******************************************************************
014500 01  WKS-FS-STATUS.
014600     05  FS-SPDREQ                PIC X(02) VALUE SPACES.
014700     05  FS-LIBSEM                PIC X(02) VALUE SPACES.
014800     05  FS-SALSEM                PIC X(02) VALUE SPACES.
014900     05  FSE-SALSEM.
015000         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
015100         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
015200         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
015300     05  FS-RECHAZOS              PIC X(02) VALUE SPACES.
015400*--> VARIABLES DE LA RUTINA DE FILE STATUS DEBD1R00
015500     05  WKS-PROGRAMA             PIC X(08) VALUE SPACES.
015600     05  WKS-ARCHIVO              PIC X(08) VALUE SPACES.
015700     05  WKS-ACCION               PIC X(10) VALUE SPACES.
015800     05  WKS-LLAVE                PIC X(12) VALUE SPACES.
015900     05  FILLER                   PIC X(04) VALUE SPACES.
016000
016100******************************************************************
016200*                     S W I T C H E S                            *
016300******************************************************************
016400 01  WKS-FLAGS.
016500     05  WKS-FIN-SPDREQ           PIC X(01) VALUE 'N'.
016600         88  FIN-SPDREQ                      VALUE 'Y'.
016700     05  WKS-SALDO-ENCONTRADO     PIC X(01) VALUE 'N'.
016800         88  SALDO-ENCONTRADO                VALUE 'Y'.
016900     05  WKS-GASTO-VALIDO         PIC X(01) VALUE 'N'.
017000         88  GASTO-VALIDO                    VALUE 'Y'.
017100     05  FILLER                   PIC X(03) VALUE SPACES.
017200
017300******************************************************************
017400*              C O N T A D O R E S   Y   A C U M U L A D O R E S *
017500******************************************************************
017600 01  WKS-CONTADORES.
017700     05  WKS-ULTIMO-REWARD-ID     PIC 9(09)     COMP   VALUE 0.
017800     05  WKS-LEIDOS-SPDREQ        PIC 9(09)     COMP   VALUE 0.
017900     05  WKS-TRANS-ESCRITAS       PIC 9(09)     COMP   VALUE 0.
018000     05  WKS-RECHAZOS-ESCRITOS    PIC 9(09)     COMP   VALUE 0.
018100     05  FILLER                   PIC X(02) VALUE SPACES.
018200
018300******************************************************************
018400*   FECHA Y HORA DEL SISTEMA PARA EL SELLO DE CREACION DEL       *
018500*   MOVIMIENTO (SE EVITA FUNCTION CURRENT-DATE, NO ES HABITO     *
018600*   DE LA CASA).                                                 *
018700******************************************************************
018800 01  WKS-FECHA-HORA-SISTEMA.
018900     05  WKS-FHS-FECHA            PIC 9(08).
019000     05  WKS-FHS-HORA             PIC 9(08).
019100     05  WKS-FHS-HORA-R REDEFINES WKS-FHS-HORA.
019200         10  WKS-FHS-HH           PIC 9(02).
019300         10  WKS-FHS-MI           PIC 9(02).
019400         10  WKS-FHS-SS           PIC 9(02).
019500         10  WKS-FHS-CC           PIC 9(02).
019600     05  FILLER                   PIC X(02) VALUE SPACES.
019700
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*                 P A R R A F O   P R I N C I P A L              *
020100******************************************************************
020200 1000-PROCESA-PRINCIPAL.
020300     PERFORM 1100-ABRE-ARCHIVOS
020400         THRU 1100-ABRE-ARCHIVOS-EXIT
020500     PERFORM 1200-LOCALIZA-ULTIMO-REWARD-ID
020600         THRU 1200-LOCALIZA-ULTIMO-REWARD-ID-EXIT
020700     PERFORM 1300-REABRE-LIBRO-EXTEND
020800         THRU 1300-REABRE-LIBRO-EXTEND-EXIT
020900     PERFORM 2000-LEE-SPDREQ
021000         THRU 2000-LEE-SPDREQ-EXIT
021100     PERFORM 3000-VALIDA-GASTO
021200         THRU 3000-VALIDA-GASTO-EXIT
021300         UNTIL FIN-SPDREQ
021400     PERFORM 9800-CIERRA-ARCHIVOS
021500         THRU 9800-CIERRA-ARCHIVOS-EXIT
021600     PERFORM 9900-ESTADISTICAS-CORRIDA
021700         THRU 9900-ESTADISTICAS-CORRIDA-EXIT
021800     GOBACK.
021900 1000-PROCESA-PRINCIPAL-EXIT.
022000     EXIT.
022100
022200 1100-ABRE-ARCHIVOS.
022300     MOVE 'SEM2020' TO WKS-PROGRAMA
022400     OPEN INPUT  SPDREQ
022500          INPUT  LIBRO-SEMILLAS
022600          I-O    SALDO-SEMILLAS
022700          OUTPUT RECHAZOS
022800     IF FS-SPDREQ NOT = '00'
022900        DISPLAY '*** ERROR ABRIENDO SPDREQ. STATUS: ' FS-SPDREQ
023000        MOVE 16 TO RETURN-CODE
023100        STOP RUN
023200     END-IF
023300     IF FS-LIBSEM NOT = '00'
023400        DISPLAY '*** ERROR ABRIENDO LIBRO-SEMILLAS. STATUS: '
023500                FS-LIBSEM
023600        MOVE 16 TO RETURN-CODE
023700        STOP RUN
023800     END-IF
023900     IF FS-SALSEM NOT = '00' AND FS-SALSEM NOT = '05'
024000        MOVE 'OPEN'        TO WKS-ACCION
024100        MOVE 'SALSEM'      TO WKS-ARCHIVO
024200        MOVE SPACES        TO WKS-LLAVE
024300        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
024400                               WKS-ACCION,   WKS-LLAVE,
024500                               FS-SALSEM,    FSE-SALSEM
024600        DISPLAY '*** ERROR ABRIENDO SALDO-SEMILLAS. STATUS: '
024700                FS-SALSEM
024800        MOVE 16 TO RETURN-CODE
024900        STOP RUN
025000     END-IF
025100     IF FS-RECHAZOS NOT = '00'
025200        DISPLAY '*** ERROR ABRIENDO RECHAZOS. STATUS: '
025300                FS-RECHAZOS
025400        MOVE 16 TO RETURN-CODE
025500        STOP RUN
025600     END-IF.
025700 1100-ABRE-ARCHIVOS-EXIT.
025800     EXIT.
025900
026000******************************************************************
026100*   LOCALIZA EL ULTIMO REWARD-ID YA USADO EN EL LIBRO PARA       *
026200*   SEGUIR LA NUMERACION ASCENDENTE AL POSTEAR NUEVOS USOS.      *
026300******************************************************************
026400 1200-LOCALIZA-ULTIMO-REWARD-ID.
026500     MOVE 0 TO WKS-ULTIMO-REWARD-ID
026600     PERFORM 1210-LEE-LIBRO-INICIAL
026700         THRU 1210-LEE-LIBRO-INICIAL-EXIT
026800     PERFORM 1220-ACUMULA-ULTIMO-ID
026900         THRU 1220-ACUMULA-ULTIMO-ID-EXIT
027000         UNTIL FS-LIBSEM = '10'.
027100 1200-LOCALIZA-ULTIMO-REWARD-ID-EXIT.
027200     EXIT.
027300
027400 1210-LEE-LIBRO-INICIAL.
027500     READ LIBRO-SEMILLAS NEXT RECORD
027600       AT END
027700          MOVE '10' TO FS-LIBSEM
027800     END-READ.
027900 1210-LEE-LIBRO-INICIAL-EXIT.
028000     EXIT.
028100
028200 1220-ACUMULA-ULTIMO-ID.
028300     IF RWT-REWARD-ID > WKS-ULTIMO-REWARD-ID
028400        MOVE RWT-REWARD-ID TO WKS-ULTIMO-REWARD-ID
028500     END-IF
028600     PERFORM 1210-LEE-LIBRO-INICIAL
028700         THRU 1210-LEE-LIBRO-INICIAL-EXIT.
028800 1220-ACUMULA-ULTIMO-ID-EXIT.
028900     EXIT.
029000
029100 1300-REABRE-LIBRO-EXTEND.
029200     CLOSE LIBRO-SEMILLAS
029300     OPEN EXTEND LIBRO-SEMILLAS
029400     IF FS-LIBSEM NOT = '00'
029500        DISPLAY '*** ERROR RE-ABRIENDO LIBRO-SEMILLAS. STATUS: '
029600                FS-LIBSEM
029700        MOVE 16 TO RETURN-CODE
029800        STOP RUN
029900     END-IF.
030000 1300-REABRE-LIBRO-EXTEND-EXIT.
030100     EXIT.
030200
030300******************************************************************
030400*               L E C T U R A   D E   S O L I C I T U D E S      *
030500******************************************************************
030600 2000-LEE-SPDREQ.
030700     READ SPDREQ
030800       AT END
030900          MOVE 'Y' TO WKS-FIN-SPDREQ
031000     NOT AT END
031100          ADD 1 TO WKS-LEIDOS-SPDREQ
031200     END-READ.
031300 2000-LEE-SPDREQ-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700*   REGLA 7 - VALIDACION DE GASTO: EL MONTO DEBE SER MAYOR QUE   *
031800*   CERO Y EL SALDO ACTUAL DEBE SER SUFICIENTE.                  *
031900******************************************************************
032000 3000-VALIDA-GASTO.
032100     MOVE 'N' TO WKS-GASTO-VALIDO
032200     IF SPR-AMOUNT NOT > 0
032300        MOVE 'USE SEEDS MUST BE GREATER THAN 0' TO RCH-MOTIVO
032400        PERFORM 3900-ESCRIBE-RECHAZO
032500            THRU 3900-ESCRIBE-RECHAZO-EXIT
032600     ELSE
032700        MOVE SPR-USER-ID TO RWB-USER-ID
032800        PERFORM 7000-BUSCA-SALDO
032900            THRU 7000-BUSCA-SALDO-EXIT
033000        IF RWB-BALANCE < SPR-AMOUNT
033100           MOVE 'INSUFFICIENT SEEDS' TO RCH-MOTIVO
033200           PERFORM 3900-ESCRIBE-RECHAZO
033300               THRU 3900-ESCRIBE-RECHAZO-EXIT
033400        ELSE
033500           MOVE 'Y' TO WKS-GASTO-VALIDO
033600        END-IF
033700     END-IF
033800     IF GASTO-VALIDO
033900        PERFORM 4000-REGISTRA-USO
034000            THRU 4000-REGISTRA-USO-EXIT
034100     END-IF
034200     PERFORM 2000-LEE-SPDREQ
034300         THRU 2000-LEE-SPDREQ-EXIT.
034400 3000-VALIDA-GASTO-EXIT.
034500     EXIT.
034600
034700 3900-ESCRIBE-RECHAZO.
034800     MOVE SPR-USER-ID      TO RCH-USER-ID
034900     MOVE SPR-AMOUNT       TO RCH-AMOUNT
035000     MOVE SPR-REQUEST-TS   TO RCH-REQUEST-TS
035100     WRITE REG-RECHAZOS
035200     IF FS-RECHAZOS NOT = '00'
035300        DISPLAY '*** ERROR GRABANDO RECHAZOS. STATUS: '
035400                FS-RECHAZOS
035500     ELSE
035600        ADD 1 TO WKS-RECHAZOS-ESCRITOS
035700     END-IF.
035800 3900-ESCRIBE-RECHAZO-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*   REGLA 8 - REGISTRA EL USO: GRABA EL MOVIMIENTO CON MONTO     *
036300*   NEGATIVO, TIPO USED, Y ACTUALIZA EL SALDO.                   *
036400******************************************************************
036500 4000-REGISTRA-USO.
036600     INITIALIZE REG-LIBRO-SEMILLAS
036700     ADD 1 TO WKS-ULTIMO-REWARD-ID
036800     MOVE WKS-ULTIMO-REWARD-ID  TO RWT-REWARD-ID
036900     MOVE SPR-USER-ID           TO RWT-USER-ID
037000     MOVE SPACES                TO RWT-DRIVE-ID
037100     MOVE 'USED  '              TO RWT-TYPE
037200     MOVE 'SP'                  TO RWT-REASON-CODE
037300     MOVE SPR-DESCRIPTION       TO RWT-DESCRIPTION
037400     COMPUTE RWT-AMOUNT = SPR-AMOUNT * -1
037500     ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
037600     ACCEPT WKS-FHS-HORA  FROM TIME
037700     MOVE WKS-FHS-FECHA         TO RWT-CREATED-TS-R (1:8)
037800     MOVE WKS-FHS-HH            TO RWT-CREATED-HH
037900     MOVE WKS-FHS-MI            TO RWT-CREATED-MI
038000     MOVE WKS-FHS-SS            TO RWT-CREATED-SS
038100     ADD RWT-AMOUNT TO RWB-BALANCE
038200     MOVE RWB-BALANCE TO RWT-BALANCE-SNAPSHOT
038300     PERFORM 7200-REESCRIBE-SALDO
038400         THRU 7200-REESCRIBE-SALDO-EXIT
038500     WRITE REG-LIBRO-SEMILLAS
038600     IF FS-LIBSEM NOT = '00'
038700        DISPLAY '*** ERROR GRABANDO LIBRO-SEMILLAS. STATUS: '
038800                FS-LIBSEM ' REWARD-ID: ' RWT-REWARD-ID
038900     ELSE
039000        ADD 1 TO WKS-TRANS-ESCRITAS
039100     END-IF.
039200 4000-REGISTRA-USO-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600*   BUSCA EL SALDO DEL USUARIO; SI NO EXISTE, LO CREA EN CERO    *
039700*   (UN USUARIO SIN MOVIMIENTOS TIENE SALDO CERO).               *
039800******************************************************************
039900 7000-BUSCA-SALDO.
040000     READ SALDO-SEMILLAS
040100       INVALID KEY
040200          MOVE 'N' TO WKS-SALDO-ENCONTRADO
040300       NOT INVALID KEY
040400          MOVE 'Y' TO WKS-SALDO-ENCONTRADO
040500     END-READ
040600     IF NOT SALDO-ENCONTRADO
040700        PERFORM 7100-CREA-SALDO
040800            THRU 7100-CREA-SALDO-EXIT
040900     END-IF.
041000 7000-BUSCA-SALDO-EXIT.
041100     EXIT.
041200
041300 7100-CREA-SALDO.
041400     MOVE 0 TO RWB-BALANCE
041500     WRITE REG-SALDO-SEMILLAS
041600     IF FS-SALSEM NOT = '00'
041700        DISPLAY '*** ERROR CREANDO SALDO-SEMILLAS. STATUS: '
041800                FS-SALSEM ' USUARIO: ' RWB-USER-ID
041900     END-IF.
042000 7100-CREA-SALDO-EXIT.
042100     EXIT.
042200
042300 7200-REESCRIBE-SALDO.
042400     REWRITE REG-SALDO-SEMILLAS
042500     IF FS-SALSEM NOT = '00'
042600        DISPLAY '*** ERROR REESCRIBIENDO SALDO-SEMILLAS. STATUS: '
042700                FS-SALSEM ' USUARIO: ' RWB-USER-ID
042800     END-IF.
042900 7200-REESCRIBE-SALDO-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300*                 C I E R R E   D E   A R C H I V O S            *
043400******************************************************************
043500 9800-CIERRA-ARCHIVOS.
043600     CLOSE SPDREQ LIBRO-SEMILLAS SALDO-SEMILLAS RECHAZOS.
043700 9800-CIERRA-ARCHIVOS-EXIT.
043800     EXIT.
043900
044000 9900-ESTADISTICAS-CORRIDA.
044100     DISPLAY '****************************************'
044200     DISPLAY 'SEM2020 - SERVICIO DE LIBRO DE SEMILLAS'
044300     DISPLAY 'SOLICITUDES LEIDAS   : ' WKS-LEIDOS-SPDREQ
044400     DISPLAY 'USOS GRABADOS        : ' WKS-TRANS-ESCRITAS
044500     DISPLAY 'RECHAZOS GRABADOS    : ' WKS-RECHAZOS-ESCRITOS
044600     DISPLAY 'ULTIMO REWARD-ID     : ' WKS-ULTIMO-REWARD-ID
044700     DISPLAY '****************************************'.
044800 9900-ESTADISTICAS-CORRIDA-EXIT.
044900     EXIT.
