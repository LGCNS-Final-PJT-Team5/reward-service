000100******************************************************************00000100
000200*           R E G I S T R O   D E   S A L D O   D E              *00000200
000300*                    S E M I L L A S   ( S A L D O S )           *00000300
000400******************************************************************00000400
000500*   COPY RWBALAN                                                 00000500
000600*   ARCHIVO  : MAESTRO DE SALDOS DE SEMILLAS (SALDO-SEMILLAS)    00000600
000700*   LONGITUD : 025 BYTES, INDEXADO, LLAVE UNICA RWB-USER-ID       00000700
000800*                                                                00000800
000900*   HISTORIAL DE CAMBIOS                                         00000900
001000*   FECHA       PROG.  TICKET     DESCRIPCION                    00001000
001100*   ----------  -----  ---------  ---------------------------   00001100
001200*   14/06/1991  JRAM   118823     VERSION INICIAL DEL MAESTRO DE 00001200
001300*                                 SALDOS DE SEMILLAS.            00001300
001400******************************************************************00001400
001500 01  REG-SALDO-SEMILLAS.                                         00001500
001600*--> LLAVE UNICA, IDENTIFICADOR DEL USUARIO (CONDUCTOR)          00001600
001700     05  RWB-USER-ID             PIC X(12).                      00001700
001800*--> SALDO ACTUAL, SUMA DE TODOS LOS MOVIMIENTOS DEL USUARIO EN  00001800
001900*    EL LIBRO DE SEMILLAS                                        00001900
002000     05  RWB-BALANCE             PIC S9(09).                     00002000
002050*--> RELLENO, ANCHO DEL REGISTRO REDONDEADO A 025 BYTES          00002050
002060     05  FILLER                  PIC X(04).                      00002060
002100******************************************************************00002100
