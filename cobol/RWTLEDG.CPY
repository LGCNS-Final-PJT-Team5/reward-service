000100******************************************************************00000100
000200*              R E G I S T R O   D E   M O V I M I E N T O       *00000200
000300*                  D E   S E M I L L A S  ( L I B R O )          *00000300
000400******************************************************************00000400
000500*   COPY RWTLEDG                                                 00000500
000600*   ARCHIVO  : LIBRO DE MOVIMIENTOS DE SEMILLAS (LIBRO-SEMILLAS) 00000600
000700*   LONGITUD : 096 BYTES, SECUENCIAL, LLAVE LOGICA RWT-REWARD-ID 00000700
000800*              ASCENDENTE (NO REUTILIZABLE, SOLO SE AGREGA).     00000800
000900*                                                                00000900
001000*   HISTORIAL DE CAMBIOS                                         00001000
001100*   FECHA       PROG.  TICKET     DESCRIPCION                    00001100
001200*   ----------  -----  ---------  ---------------------------   00001200
001300*   14/06/1991  JRAM   118823     VERSION INICIAL DEL LIBRO DE   00001300
001400*                                 SEMILLAS, APLICACION SEMILLAS. 00001400
001500*   02/09/1998  MOLM   142077     SE AGREGA REDEFINES DE LA      00001500
001600*                                 FECHA-HORA PARA LOS FILTROS    00001600
001700*                                 DE LA ADMON DE ESTADISTICAS.   00001700
001800******************************************************************00001800
001900 01  REG-LIBRO-SEMILLAS.                                         00001900
002000*--> NUMERO CORRELATIVO DEL MOVIMIENTO, ASCENDENTE, SIN REUSO    00002000
002100     05  RWT-REWARD-ID           PIC 9(09).                      00002100
002200*--> IDENTIFICADOR DEL USUARIO (CONDUCTOR) PROPIETARIO DEL       00002200
002300*    MOVIMIENTO                                                  00002300
002400     05  RWT-USER-ID             PIC X(12).                      00002400
002500*--> IDENTIFICADOR DEL VIAJE QUE ORIGINO EL MOVIMIENTO; ESPACIOS 00002500
002600*    CUANDO EL MOVIMIENTO NO PROVIENE DE UN VIAJE (POR EJEMPLO,  00002600
002700*    UN USO/GASTO DE SEMILLAS)                                   00002700
002800     05  RWT-DRIVE-ID            PIC X(12).                      00002800
002900*--> SEMILLAS DEL MOVIMIENTO; POSITIVO = ACREDITADO (EARNED),    00002900
003000*    NEGATIVO = DEBITADO (USED)                                  00003000
003100     05  RWT-AMOUNT              PIC S9(07).                     00003100
003200*--> CLASE DE MOVIMIENTO                                         00003200
003300     05  RWT-TYPE                PIC X(06).                      00003300
003400         88  RWT-TYPE-EARNED              VALUE 'EARNED'.        00003400
003500         88  RWT-TYPE-USED                VALUE 'USED  '.        00003500
003600*--> MOTIVO DEL MOVIMIENTO                                       00003600
003700     05  RWT-REASON-CODE         PIC X(02).                      00003700
003800         88  RWT-REASON-TOTAL-SCORE       VALUE 'TS'.             00003800
003900         88  RWT-REASON-EVENTO-NO         VALUE 'EV'.             00003900
004000         88  RWT-REASON-MOBTI             VALUE 'MB'.             00004000
004100         88  RWT-REASON-SPEND             VALUE 'SP'.             00004100
004200         88  RWT-REASON-DESCONOCIDO       VALUE 'UN'.             00004200
004300*--> ETIQUETA DEL MOTIVO, TEXTO DE NEGOCIO (VER TABLA DE         00004300
004400*    MOTIVOS CONOCIDOS EN LA ADMON DE ESTADISTICAS)              00004400
004500     05  RWT-DESCRIPTION         PIC X(20).                      00004500
004600*--> SALDO DEL USUARIO INMEDIATAMENTE DESPUES DE ESTE MOVIMIENTO 00004600
004700     05  RWT-BALANCE-SNAPSHOT    PIC S9(09).                     00004700
004800*--> FECHA-HORA DE CREACION DEL MOVIMIENTO, AAAAMMDDHHMMSS       00004800
004900     05  RWT-CREATED-TS          PIC 9(14).                      00004900
005000     05  RWT-CREATED-TS-R REDEFINES RWT-CREATED-TS.              00005000
005100         10  RWT-CREATED-AAAA    PIC 9(04).                      00005100
005200         10  RWT-CREATED-MM      PIC 9(02).                      00005200
005300         10  RWT-CREATED-DD      PIC 9(02).                      00005300
005400         10  RWT-CREATED-HH      PIC 9(02).                      00005400
005500         10  RWT-CREATED-MI      PIC 9(02).                      00005500
005600         10  RWT-CREATED-SS      PIC 9(02).                      00005600
005650*--> RELLENO, ANCHO DEL REGISTRO REDONDEADO A 096 BYTES           00005650
005660     05  FILLER                  PIC X(05).                      00005660
005700******************************************************************00005700
