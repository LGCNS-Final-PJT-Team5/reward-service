000100******************************************************************
000200* LICENCIADO PARA USO INTERNO DEL DEPARTAMENTO DE SISTEMAS      *
000300******************************************************************
000400* PROGRAMA    : SEM1010                                         *
000500* APLICACION  : SEMILLAS (PLATAFORMA DE CONDUCCION)             *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE REGLAS DE SEMILLAS. LEE EL ARCHIVO DE  *
000800*             : RESULTADOS DE VIAJE (DRIVE-RESULT) Y ACREDITA  *
000900*             : SEMILLAS AL LIBRO DE MOVIMIENTOS SEGUN LAS      *
001000*             : REGLAS DE DURACION DE VIAJE, PUNTAJE TOTAL Y    *
001100*             : MEJORA DE MOBTI, ACTUALIZANDO EL SALDO DE CADA  *
001200*             : USUARIO.                                        *
001300* ARCHIVOS    : DRVRSLT=E, LIBRO-SEMILLAS=A, SALDO-SEMILLAS=A   *
001400* ACCION (ES) : A=ACREDITA                                      *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S       *
001800******************************************************************
001900* FECHA       PROG.  TICKET     DESCRIPCION                    *
002000* ----------  -----  ---------  --------------------------     *
002100* 14/06/1991  JRAM   118823     VERSION INICIAL. ACREDITA LA    *
002200*                                REGLA DE DURACION DE VIAJE Y   *
002300*                                LA REGLA DE PUNTAJE TOTAL.      *
002400* 03/11/1993  MOLM   121940     SE AGREGA LA REGLA DE MEJORA DE *
002500*                                MOBTI CON SU TOPE DIARIO.       *
002600* 27/01/1996  JRAM   129551     SE AGREGA LA TABLA DE TOPES EN  *
002700*                                MEMORIA PARA NO RELEER TODO EL *
002800*                                LIBRO POR CADA VIAJE.           *
002900* 02/09/1998  MOLM   142077     AJUSTE Y2K: LA FECHA DEL VIAJE  *
003000*                                Y LA FECHA-HORA DE CREACION SE *
003100*                                MANEJAN CON SIGLO COMPLETO      *
003200*                                (AAAAMMDD / AAAAMMDDHHMMSS).    *
003300* 18/05/2001  CHAC   156302     SE CORRIGE EL TOPE DE PUNTAJE   *
003400*                                TOTAL: SE CONTABAN VIAJES SIN  *
003500*                                TRANSACCION GENERADA.           *
003600* 09/10/2006  PEDR   171114     SE AGREGA VALIDACION DE SALDO   *
003700*                                NUEVO EN CERO PARA USUARIOS    *
003800*                                QUE AUN NO TIENEN MAESTRO.      *
003900* 19/12/2022  EEDR   228866     REVISION GENERAL, SE ALINEA CON *
004000*                                EL NUEVO LIBRO DE MOVIMIENTOS  *
004100*                                DE SEMILLAS (COPY RWTLEDG).     *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.     SEM1010.
004500 AUTHOR.         JOSE RAMIREZ.
004600 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - SEMILLAS.
004700 DATE-WRITTEN.   14/06/1991.
004800 DATE-COMPILED.
004900 SECURITY.       USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT DRVRSLT    ASSIGN TO DRVRSLT
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-DRVRSLT.
006300
006400     SELECT LIBRO-SEMILLAS  ASSIGN TO LIBSEM
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-LIBSEM.
006700
006800     SELECT SALDO-SEMILLAS  ASSIGN TO SALSEM
006900            ORGANIZATION  IS INDEXED
007000            ACCESS MODE   IS DYNAMIC
007100            RECORD KEY    IS RWB-USER-ID
007200            FILE STATUS   IS FS-SALSEM
007300                             FSE-SALSEM.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*              A R C H I V O   D E   R E S U L T A D O S        *
007900*                       D E   V I A J E                         *
008000******************************************************************
008100 FD  DRVRSLT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE OMITTED.
008400 01  REG-DRVRSLT.
008500*--> CONDUCTOR Y VIAJE
008600     05  DRR-USER-ID              PIC X(12).
008700     05  DRR-DRIVE-ID             PIC X(12).
008800*--> FECHA DEL VIAJE, AAAAMMDD
008900     05  DRR-DRIVE-DATE           PIC 9(08).
009000     05  DRR-DRIVE-DATE-R REDEFINES DRR-DRIVE-DATE.
009100         10  DRR-DRIVE-AAAA       PIC 9(04).
009200         10  DRR-DRIVE-MM         PIC 9(02).
009300         10  DRR-DRIVE-DD         PIC 9(02).
009400*--> PUNTAJE COMPUESTO DE CONDUCCION, 0-100
009500     05  DRR-SCORE                PIC 9(03).
009600*--> DURACION DEL VIAJE EN MINUTOS COMPLETOS
009700     05  DRR-DRIVING-TIME         PIC 9(04).
009800*--> PUNTAJES ANTERIORES DE LAS 4 DIMENSIONES MOBTI
009900     05  DRR-PUNTAJES-ANTERIORES.
010000         10  DRR-LAST-CARBON      PIC 9(03).
010100         10  DRR-LAST-SAFETY      PIC 9(03).
010200         10  DRR-LAST-ACCIDENT    PIC 9(03).
010300         10  DRR-LAST-FOCUS       PIC 9(03).
010400     05  DRR-ANTERIORES-R REDEFINES DRR-PUNTAJES-ANTERIORES.
010500         10  DRR-LAST-DIM         PIC 9(03) OCCURS 4 TIMES.
010600*--> PUNTAJES ACTUALES DE LAS 4 DIMENSIONES MOBTI
010700     05  DRR-PUNTAJES-ACTUALES.
010800         10  DRR-CURR-CARBON      PIC 9(03).
010900         10  DRR-CURR-SAFETY      PIC 9(03).
011000         10  DRR-CURR-ACCIDENT    PIC 9(03).
011100         10  DRR-CURR-FOCUS       PIC 9(03).
011200     05  DRR-ACTUALES-R REDEFINES DRR-PUNTAJES-ACTUALES.
011300         10  DRR-CURR-DIM         PIC 9(03) OCCURS 4 TIMES.
011400*--> RELLENO, EL REGISTRO VIENE CON 80 POSICIONES DE LAYOUT FIJO
011500     05  FILLER                   PIC X(17).
011600
011700******************************************************************
011800*                 L I B R O   D E   S E M I L L A S              *
011900******************************************************************
012000 FD  LIBRO-SEMILLAS
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE OMITTED.
012300     COPY RWTLEDG.
012400
012500******************************************************************
012600*                 S A L D O   D E   S E M I L L A S              *
012700******************************************************************
012800 FD  SALDO-SEMILLAS
012900     LABEL RECORDS ARE STANDARD.
013000     COPY RWBALAN.
013100
013200 WORKING-STORAGE SECTION.
013300******************************************************************
013400*              R E C U R S O S   D E   F I L E   S T A T U S     *
013500******************************************************************
013600 01  WKS-FS-STATUS.
013700     05  FS-DRVRSLT               PIC X(02) VALUE SPACES.
013800     05  FS-LIBSEM                PIC X(02) VALUE SPACES.
013900     05  FS-SALSEM                PIC X(02) VALUE SPACES.
014000     05  FSE-SALSEM.
014100         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
014200         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
014300         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
014400*--> VARIABLES DE LA RUTINA DE FILE STATUS DEBD1R00
014500     05  WKS-PROGRAMA             PIC X(08) VALUE SPACES.
014600     05  WKS-ARCHIVO              PIC X(08) VALUE SPACES.
014700     05  WKS-ACCION               PIC X(10) VALUE SPACES.
014800     05  WKS-LLAVE                PIC X(12) VALUE SPACES.
014900     05  FILLER                   PIC X(04) VALUE SPACES.
015000
015100******************************************************************
015200*                     S W I T C H E S                            *
015300******************************************************************
015400 01  WKS-FLAGS.
015500     05  WKS-FIN-DRVRSLT          PIC X(01) VALUE 'N'.
015600         88  FIN-DRVRSLT                     VALUE 'Y'.
015700     05  WKS-SALDO-ENCONTRADO     PIC X(01) VALUE 'N'.
015800         88  SALDO-ENCONTRADO                VALUE 'Y'.
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000
016100******************************************************************
016200*              C O N T A D O R E S   Y   A C U M U L A D O R E S *
016300******************************************************************
016400 01  WKS-CONTADORES.
016500     05  WKS-ULTIMO-REWARD-ID     PIC 9(09)     COMP   VALUE 0.
016600     05  WKS-SEEDS-VIAJE          PIC S9(03)    COMP   VALUE 0.
016700     05  WKS-SEEDS-PUNTAJE        PIC S9(03)    COMP   VALUE 0.
016800     05  WKS-SEEDS-MOBTI          PIC S9(03)    COMP   VALUE 0.
016900     05  WKS-DIM-MEJORADAS        PIC 9(02)     COMP   VALUE 0.
017000     05  WKS-I                    PIC 9(02)     COMP   VALUE 0.
017100     05  WKS-TOPE-IDX             PIC 9(05)     COMP   VALUE 0.
017200     05  WKS-TOPE-TOTAL           PIC 9(05)     COMP   VALUE 0.
017300     05  WKS-LEIDOS-DRVRSLT       PIC 9(09)     COMP   VALUE 0.
017400     05  WKS-TRANS-ESCRITAS       PIC 9(09)     COMP   VALUE 0.
017500     05  FILLER                   PIC X(02) VALUE SPACES.
017600
017700******************************************************************
017800*   CLAVE GENERICA DE BUSQUEDA EN LA TABLA DE TOPES; SE ARMA     *
017900*   CON LA FECHA DE CREACION DEL MOVIMIENTO (PASADA INICIAL) O   *
018000*   CON LA FECHA DEL VIAJE (PROCESO DEL DIA), YA QUE LOS         *
018100*   MOVIMIENTOS DE UN VIAJE SE POSTEAN EL MISMO DIA DEL VIAJE.   *
018200******************************************************************
018300 01  WKS-BUSCA-CLAVE.
018400     05  WKS-BUSCA-USER-ID        PIC X(12).
018500     05  WKS-BUSCA-FECHA-G.
018600         10  WKS-BUSCA-AAAA       PIC 9(04).
018700         10  WKS-BUSCA-MM         PIC 9(02).
018800         10  WKS-BUSCA-DD         PIC 9(02).
018900     05  WKS-BUSCA-FECHA-G-R REDEFINES WKS-BUSCA-FECHA-G.
019000         10  WKS-BUSCA-FECHA      PIC 9(08).
019100     05  FILLER                   PIC X(02) VALUE SPACES.
019200
019300******************************************************************
019400*   FECHA Y HORA DEL SISTEMA PARA EL SELLO DE CREACION DEL       *
019500*   MOVIMIENTO (SE EVITA FUNCTION CURRENT-DATE, NO ES HABITO     *
019600*   DE LA CASA).                                                 *
019700******************************************************************
019800 01  WKS-FECHA-HORA-SISTEMA.
019900     05  WKS-FHS-FECHA            PIC 9(08).
020000     05  WKS-FHS-HORA             PIC 9(08).
020100     05  WKS-FHS-HORA-R REDEFINES WKS-FHS-HORA.
020200         10  WKS-FHS-HH           PIC 9(02).
020300         10  WKS-FHS-MI           PIC 9(02).
020400         10  WKS-FHS-SS           PIC 9(02).
020500         10  WKS-FHS-CC           PIC 9(02).
020600     05  FILLER                   PIC X(02) VALUE SPACES.
020700
020800******************************************************************
020900*   T A B L A   D E   T O P E S   D I A R I O S   ( E N   RAM )  *
021000*   TABLA EN MEMORIA CON LOS TOPES DE EMISION POR USUARIO Y      *
021100*   FECHA, CARGADA UNA VEZ AL INICIO LEYENDO TODO EL LIBRO DE    *
021200*   SEMILLAS Y ACTUALIZADA EN MEMORIA CONFORME SE VAN AGREGANDO  *
021300*   MOVIMIENTOS EN ESTA CORRIDA (VER NOTA DE ARCHIVOS DEL        *
021400*   SALDO-SEMILLAS: MECANISMO EQUIVALENTE, TABLA ORDENADA EN     *
021500*   MEMORIA, ES VALIDO PARA EL CONTROL DE TOPES TAMBIEN).        *
021600******************************************************************
021700 01  WKS-TABLA-TOPES.
021800     05  WKS-TOPE-ENTRY OCCURS 3000 TIMES
021900                         INDEXED BY WKS-TOPE-IX.
022000         10  WKS-TOPE-USER-ID     PIC X(12).
022100         10  WKS-TOPE-FECHA       PIC 9(08).
022200         10  WKS-TOPE-CONTEO-TS   PIC 9(02)     COMP.
022300         10  WKS-TOPE-CONTEO-MB   PIC 9(02)     COMP.
022400         10  FILLER               PIC X(02) VALUE SPACES.
022500
022600 PROCEDURE DIVISION.
022700******************************************************************
022800*                 P A R R A F O   P R I N C I P A L              *
022900******************************************************************
023000 1000-PROCESA-PRINCIPAL.
023100     PERFORM 1100-ABRE-ARCHIVOS
023200         THRU 1100-ABRE-ARCHIVOS-EXIT
023300     PERFORM 1200-CARGA-TABLA-TOPES
023400         THRU 1200-CARGA-TABLA-TOPES-EXIT
023500     PERFORM 1300-REABRE-LIBRO-EXTEND
023600         THRU 1300-REABRE-LIBRO-EXTEND-EXIT
023700     PERFORM 2000-LEE-DRVRSLT
023800         THRU 2000-LEE-DRVRSLT-EXIT
023900     PERFORM 3000-PROCESA-VIAJE
024000         THRU 3000-PROCESA-VIAJE-EXIT
024100         UNTIL FIN-DRVRSLT
024200     PERFORM 9800-CIERRA-ARCHIVOS
024300         THRU 9800-CIERRA-ARCHIVOS-EXIT
024400     PERFORM 9900-ESTADISTICAS-CORRIDA
024500         THRU 9900-ESTADISTICAS-CORRIDA-EXIT
024600     GOBACK.
024700 1000-PROCESA-PRINCIPAL-EXIT.
024800     EXIT.
024900
025000 1100-ABRE-ARCHIVOS.
025100     MOVE 'SEM1010' TO WKS-PROGRAMA
025200     OPEN INPUT  DRVRSLT
025300          INPUT  LIBRO-SEMILLAS
025400          I-O    SALDO-SEMILLAS
025500     IF FS-DRVRSLT NOT = '00'
025600        MOVE 'OPEN'      TO WKS-ACCION
025700        MOVE 'DRVRSLT'   TO WKS-ARCHIVO
025800        MOVE SPACES      TO WKS-LLAVE
025900        DISPLAY '*** ERROR ABRIENDO DRVRSLT. STATUS: '
026000                FS-DRVRSLT
026100        MOVE 16 TO RETURN-CODE
026200        STOP RUN
026300     END-IF
026400     IF FS-LIBSEM NOT = '00'
026500        DISPLAY '*** ERROR ABRIENDO LIBRO-SEMILLAS. STATUS: '
026600                FS-LIBSEM
026700        MOVE 16 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     IF FS-SALSEM NOT = '00' AND FS-SALSEM NOT = '05'
027100        MOVE 'OPEN'        TO WKS-ACCION
027200        MOVE 'SALSEM'      TO WKS-ARCHIVO
027300        MOVE SPACES        TO WKS-LLAVE
027400        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
027500                               WKS-ACCION,   WKS-LLAVE,
027600                               FS-SALSEM,    FSE-SALSEM
027700        DISPLAY '*** ERROR ABRIENDO SALDO-SEMILLAS. STATUS: '
027800                FS-SALSEM
027900        MOVE 16 TO RETURN-CODE
028000        STOP RUN
028100     END-IF.
028200 1100-ABRE-ARCHIVOS-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*   PRIMERA PASADA AL LIBRO: CARGA EN MEMORIA CUANTAS VECES SE   *
028700*   HA EMITIDO SEMILLAS POR PUNTAJE (TS) Y POR MOBTI (MB) PARA   *
028800*   CADA PAREJA USUARIO-FECHA, Y EL ULTIMO REWARD-ID USADO.      *
028900******************************************************************
029000 1200-CARGA-TABLA-TOPES.
029100     MOVE 0 TO WKS-TOPE-TOTAL
029200     MOVE 0 TO WKS-ULTIMO-REWARD-ID
029300     PERFORM 1210-LEE-LIBRO-INICIAL
029400         THRU 1210-LEE-LIBRO-INICIAL-EXIT
029500     PERFORM 1220-ACUMULA-TOPE
029600         THRU 1220-ACUMULA-TOPE-EXIT
029700         UNTIL FS-LIBSEM = '10'.
029800 1200-CARGA-TABLA-TOPES-EXIT.
029900     EXIT.
030000
030100 1210-LEE-LIBRO-INICIAL.
030200     READ LIBRO-SEMILLAS NEXT RECORD
030300       AT END
030400          MOVE '10' TO FS-LIBSEM
030500     END-READ.
030600 1210-LEE-LIBRO-INICIAL-EXIT.
030700     EXIT.
030800
030900 1220-ACUMULA-TOPE.
031000     IF RWT-REWARD-ID > WKS-ULTIMO-REWARD-ID
031100        MOVE RWT-REWARD-ID TO WKS-ULTIMO-REWARD-ID
031200     END-IF
031300     IF RWT-TYPE-EARNED AND
031400        (RWT-REASON-TOTAL-SCORE OR RWT-REASON-MOBTI)
031500        MOVE RWT-USER-ID      TO WKS-BUSCA-USER-ID
031600        MOVE RWT-CREATED-AAAA TO WKS-BUSCA-AAAA
031700        MOVE RWT-CREATED-MM   TO WKS-BUSCA-MM
031800        MOVE RWT-CREATED-DD   TO WKS-BUSCA-DD
031900        PERFORM 1230-BUSCA-TOPE
032000            THRU 1230-BUSCA-TOPE-EXIT
032100        IF RWT-REASON-TOTAL-SCORE
032200           ADD 1 TO WKS-TOPE-CONTEO-TS (WKS-TOPE-IDX)
032300        ELSE
032400           ADD 1 TO WKS-TOPE-CONTEO-MB (WKS-TOPE-IDX)
032500        END-IF
032600     END-IF
032700     PERFORM 1210-LEE-LIBRO-INICIAL
032800         THRU 1210-LEE-LIBRO-INICIAL-EXIT.
032900 1220-ACUMULA-TOPE-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*   BUSCA (O CREA) LA ENTRADA DE LA TABLA DE TOPES PARA LA       *
033400*   CLAVE ARMADA EN WKS-BUSCA-CLAVE POR EL PARRAFO LLAMADOR;     *
033500*   DEJA EL SUBINDICE ENCONTRADO/CREADO EN WKS-TOPE-IDX.         *
033600******************************************************************
033700 1230-BUSCA-TOPE.
033800     MOVE 0 TO WKS-TOPE-IDX
033900     PERFORM 1231-BUSCA-TOPE-UNO
034000         THRU 1231-BUSCA-TOPE-UNO-EXIT
034100         VARYING WKS-I FROM 1 BY 1
034200         UNTIL WKS-I > WKS-TOPE-TOTAL
034300            OR WKS-TOPE-IDX > 0
034400     IF WKS-TOPE-IDX = 0
034500        ADD 1 TO WKS-TOPE-TOTAL
034600        MOVE WKS-TOPE-TOTAL    TO WKS-TOPE-IDX
034700        MOVE WKS-BUSCA-USER-ID TO WKS-TOPE-USER-ID (WKS-TOPE-IDX)
034800        MOVE WKS-BUSCA-FECHA   TO WKS-TOPE-FECHA   (WKS-TOPE-IDX)
034900        MOVE 0 TO WKS-TOPE-CONTEO-TS (WKS-TOPE-IDX)
035000        MOVE 0 TO WKS-TOPE-CONTEO-MB (WKS-TOPE-IDX)
035100     END-IF.
035200 1230-BUSCA-TOPE-EXIT.
035300     EXIT.
035400
035500 1231-BUSCA-TOPE-UNO.
035600     IF WKS-TOPE-USER-ID (WKS-I) = WKS-BUSCA-USER-ID AND
035700        WKS-TOPE-FECHA   (WKS-I) = WKS-BUSCA-FECHA
035800        MOVE WKS-I TO WKS-TOPE-IDX
035900     END-IF.
036000 1231-BUSCA-TOPE-UNO-EXIT.
036100     EXIT.
036200
036300 1300-REABRE-LIBRO-EXTEND.
036400     CLOSE LIBRO-SEMILLAS
036500     OPEN EXTEND LIBRO-SEMILLAS
036600     IF FS-LIBSEM NOT = '00'
036700        DISPLAY '*** ERROR RE-ABRIENDO LIBRO-SEMILLAS. STATUS: '
036800                FS-LIBSEM
036900        MOVE 16 TO RETURN-CODE
037000        STOP RUN
037100     END-IF.
037200 1300-REABRE-LIBRO-EXTEND-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600*                 L E C T U R A   D E   V I A J E S              *
037700******************************************************************
037800 2000-LEE-DRVRSLT.
037900     READ DRVRSLT
038000       AT END
038100          MOVE 'Y' TO WKS-FIN-DRVRSLT
038200     NOT AT END
038300          ADD 1 TO WKS-LEIDOS-DRVRSLT
038400     END-READ.
038500 2000-LEE-DRVRSLT-EXIT.
038600     EXIT.
038700
038800******************************************************************
038900*   PROCESA UN REGISTRO DE VIAJE CONTRA LAS TRES REGLAS DE       *
039000*   SEMILLAS; UN VIAJE PUEDE PRODUCIR 0 A 3 MOVIMIENTOS.         *
039100******************************************************************
039200 3000-PROCESA-VIAJE.
039300     PERFORM 3100-REGLA-DURACION-VIAJE
039400         THRU 3100-REGLA-DURACION-VIAJE-EXIT
039500     PERFORM 3200-REGLA-PUNTAJE-TOTAL
039600         THRU 3200-REGLA-PUNTAJE-TOTAL-EXIT
039700     PERFORM 3300-REGLA-MOBTI
039800         THRU 3300-REGLA-MOBTI-EXIT
039900     PERFORM 2000-LEE-DRVRSLT
040000         THRU 2000-LEE-DRVRSLT-EXIT.
040100 3000-PROCESA-VIAJE-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500*   REGLA 1 - DURACION DE VIAJE ("EVENTO NO OCURRIDO"). SIN      *
040600*   TOPE DIARIO.                                                 *
040700******************************************************************
040800 3100-REGLA-DURACION-VIAJE.
040900     IF DRR-DRIVING-TIME >= 10
041000        MOVE 1 TO WKS-SEEDS-VIAJE
041100        PERFORM 6000-REGISTRA-TRANSACCION
041200            THRU 6000-REGISTRA-TRANSACCION-EXIT
041300     END-IF.
041400 3100-REGLA-DURACION-VIAJE-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800*   REGLA 2 - PUNTAJE TOTAL ("PUNTAJE TOTAL"/TS). TOPE DE 2 POR  *
041900*   USUARIO Y FECHA DE VIAJE.                                    *
042000******************************************************************
042100 3200-REGLA-PUNTAJE-TOTAL.
042200     EVALUATE TRUE
042300        WHEN DRR-SCORE >= 90
042400           MOVE 5 TO WKS-SEEDS-PUNTAJE
042500        WHEN DRR-SCORE >= 80
042600           MOVE 4 TO WKS-SEEDS-PUNTAJE
042700        WHEN DRR-SCORE >= 70
042800           MOVE 3 TO WKS-SEEDS-PUNTAJE
042900        WHEN DRR-SCORE >= 60
043000           MOVE 2 TO WKS-SEEDS-PUNTAJE
043100        WHEN DRR-SCORE >= 50
043200           MOVE 1 TO WKS-SEEDS-PUNTAJE
043300        WHEN OTHER
043400           MOVE 0 TO WKS-SEEDS-PUNTAJE
043500     END-EVALUATE
043600     IF WKS-SEEDS-PUNTAJE > 0
043700        MOVE DRR-USER-ID      TO WKS-BUSCA-USER-ID
043800        MOVE DRR-DRIVE-AAAA   TO WKS-BUSCA-AAAA
043900        MOVE DRR-DRIVE-MM     TO WKS-BUSCA-MM
044000        MOVE DRR-DRIVE-DD     TO WKS-BUSCA-DD
044100        PERFORM 1230-BUSCA-TOPE
044200            THRU 1230-BUSCA-TOPE-EXIT
044300        IF WKS-TOPE-CONTEO-TS (WKS-TOPE-IDX) < 2
044400           PERFORM 6000-REGISTRA-TRANSACCION
044500               THRU 6000-REGISTRA-TRANSACCION-EXIT
044600        END-IF
044700     END-IF.
044800 3200-REGLA-PUNTAJE-TOTAL-EXIT.
044900     EXIT.
045000
045100******************************************************************
045200*   REGLA 3 - MEJORA DE MOBTI. UNA DIMENSION PASA DE "MALA"      *
045300*   (< 50) A "BUENA" (>= 50). PAGO FIJO DE 5 SEMILLAS. TOPE DE   *
045400*   2 POR USUARIO Y FECHA DE VIAJE.                              *
045500******************************************************************
045600 3300-REGLA-MOBTI.
045700     MOVE 0 TO WKS-DIM-MEJORADAS
045800     PERFORM 3310-VERIFICA-DIMENSION
045900         THRU 3310-VERIFICA-DIMENSION-EXIT
046000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
046100     IF WKS-DIM-MEJORADAS > 0
046200        MOVE 5 TO WKS-SEEDS-MOBTI
046300        MOVE DRR-USER-ID      TO WKS-BUSCA-USER-ID
046400        MOVE DRR-DRIVE-AAAA   TO WKS-BUSCA-AAAA
046500        MOVE DRR-DRIVE-MM     TO WKS-BUSCA-MM
046600        MOVE DRR-DRIVE-DD     TO WKS-BUSCA-DD
046700        PERFORM 1230-BUSCA-TOPE
046800            THRU 1230-BUSCA-TOPE-EXIT
046900        IF WKS-TOPE-CONTEO-MB (WKS-TOPE-IDX) < 2
047000           PERFORM 6000-REGISTRA-TRANSACCION
047100               THRU 6000-REGISTRA-TRANSACCION-EXIT
047200        END-IF
047300     END-IF.
047400 3300-REGLA-MOBTI-EXIT.
047500     EXIT.
047600
047700 3310-VERIFICA-DIMENSION.
047800     IF DRR-LAST-DIM (WKS-I) < 50 AND DRR-CURR-DIM (WKS-I) >= 50
047900        ADD 1 TO WKS-DIM-MEJORADAS
048000     END-IF.
048100 3310-VERIFICA-DIMENSION-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500*   PARRAFO COMUN DE POSTEO: ARMA EL MOVIMIENTO SEGUN LA REGLA   *
048600*   QUE DISPARO (VIAJE/PUNTAJE/MOBTI), BUSCA O CREA EL SALDO,    *
048700*   LO ACTUALIZA, GRABA EL MOVIMIENTO CON EL SALDO RESULTANTE Y  *
048800*   REESCRIBE EL SALDO.  CADA LLAMADA REGISTRA UNA SOLA          *
048900*   TRANSACCION (REGLA DE NEGOCIO 5).                            *
049000******************************************************************
049100 6000-REGISTRA-TRANSACCION.
049200     INITIALIZE REG-LIBRO-SEMILLAS
049300     ADD 1 TO WKS-ULTIMO-REWARD-ID
049400     MOVE WKS-ULTIMO-REWARD-ID  TO RWT-REWARD-ID
049500     MOVE DRR-USER-ID           TO RWT-USER-ID
049600     MOVE DRR-DRIVE-ID          TO RWT-DRIVE-ID
049700     MOVE 'EARNED'              TO RWT-TYPE
049800     ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
049900     ACCEPT WKS-FHS-HORA  FROM TIME
050000     MOVE WKS-FHS-FECHA         TO RWT-CREATED-TS-R (1:8)
050100     MOVE WKS-FHS-HH            TO RWT-CREATED-HH
050200     MOVE WKS-FHS-MI            TO RWT-CREATED-MI
050300     MOVE WKS-FHS-SS            TO RWT-CREATED-SS
050400     IF WKS-SEEDS-VIAJE > 0
050500        MOVE WKS-SEEDS-VIAJE TO RWT-AMOUNT
050600        MOVE 'EV'            TO RWT-REASON-CODE
050700        MOVE '이벤트미발생'       TO RWT-DESCRIPTION
050800        MOVE 0 TO WKS-SEEDS-VIAJE
050900     ELSE
051000        IF WKS-SEEDS-PUNTAJE > 0
051100           MOVE WKS-SEEDS-PUNTAJE TO RWT-AMOUNT
051200           MOVE 'TS'              TO RWT-REASON-CODE
051300           MOVE '종합점수'            TO RWT-DESCRIPTION
051400           ADD 1 TO WKS-TOPE-CONTEO-TS (WKS-TOPE-IDX)
051500           MOVE 0 TO WKS-SEEDS-PUNTAJE
051600        ELSE
051700           MOVE WKS-SEEDS-MOBTI TO RWT-AMOUNT
051800           MOVE 'MB'            TO RWT-REASON-CODE
051900           MOVE 'MoBTI향상'        TO RWT-DESCRIPTION
052000           ADD 1 TO WKS-TOPE-CONTEO-MB (WKS-TOPE-IDX)
052100           MOVE 0 TO WKS-SEEDS-MOBTI
052200        END-IF
052300     END-IF
052400     PERFORM 7000-BUSCA-SALDO
052500         THRU 7000-BUSCA-SALDO-EXIT
052600     ADD RWT-AMOUNT TO RWB-BALANCE
052700     MOVE RWB-BALANCE TO RWT-BALANCE-SNAPSHOT
052800     PERFORM 7200-REESCRIBE-SALDO
052900         THRU 7200-REESCRIBE-SALDO-EXIT
053000     WRITE REG-LIBRO-SEMILLAS
053100     IF FS-LIBSEM NOT = '00'
053200        DISPLAY '*** ERROR GRABANDO LIBRO-SEMILLAS. STATUS: '
053300                FS-LIBSEM ' REWARD-ID: ' RWT-REWARD-ID
053400     ELSE
053500        ADD 1 TO WKS-TRANS-ESCRITAS
053600     END-IF.
053700 6000-REGISTRA-TRANSACCION-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*   BUSCA EL SALDO DEL USUARIO; SI NO EXISTE, LO CREA EN CERO    *
054200*   (REGLA DE NEGOCIO 5, ULTIMO PARRAFO).                        *
054300******************************************************************
054400 7000-BUSCA-SALDO.
054500     MOVE RWT-USER-ID TO RWB-USER-ID
054600     READ SALDO-SEMILLAS
054700       INVALID KEY
054800          MOVE 'N' TO WKS-SALDO-ENCONTRADO
054900       NOT INVALID KEY
055000          MOVE 'Y' TO WKS-SALDO-ENCONTRADO
055100     END-READ
055200     IF NOT SALDO-ENCONTRADO
055300        PERFORM 7100-CREA-SALDO
055400            THRU 7100-CREA-SALDO-EXIT
055500     END-IF.
055600 7000-BUSCA-SALDO-EXIT.
055700     EXIT.
055800
055900 7100-CREA-SALDO.
056000     MOVE RWT-USER-ID TO RWB-USER-ID
056100     MOVE 0           TO RWB-BALANCE
056200     WRITE REG-SALDO-SEMILLAS
056300     IF FS-SALSEM NOT = '00'
056400        DISPLAY '*** ERROR CREANDO SALDO-SEMILLAS. STATUS: '
056500                FS-SALSEM ' USUARIO: ' RWB-USER-ID
056600     END-IF.
056700 7100-CREA-SALDO-EXIT.
056800     EXIT.
056900
057000 7200-REESCRIBE-SALDO.
057100     REWRITE REG-SALDO-SEMILLAS
057200     IF FS-SALSEM NOT = '00'
057300        DISPLAY '*** ERROR REESCRIBIENDO SALDO-SEMILLAS. STATUS: '
057400                FS-SALSEM ' USUARIO: ' RWB-USER-ID
057500     END-IF.
057600 7200-REESCRIBE-SALDO-EXIT.
057700     EXIT.
057800
057900******************************************************************
058000*                 C I E R R E   D E   A R C H I V O S            *
058100******************************************************************
058200 9800-CIERRA-ARCHIVOS.
058300     CLOSE DRVRSLT LIBRO-SEMILLAS SALDO-SEMILLAS.
058400 9800-CIERRA-ARCHIVOS-EXIT.
058500     EXIT.
058600
058700 9900-ESTADISTICAS-CORRIDA.
058800     DISPLAY '****************************************'
058900     DISPLAY 'SEM1010 - MOTOR DE REGLAS DE SEMILLAS'
059000     DISPLAY 'VIAJES LEIDOS        : ' WKS-LEIDOS-DRVRSLT
059100     DISPLAY 'MOVIMIENTOS GRABADOS : ' WKS-TRANS-ESCRITAS
059200     DISPLAY 'ULTIMO REWARD-ID     : ' WKS-ULTIMO-REWARD-ID
059300     DISPLAY '****************************************'.
059400 9900-ESTADISTICAS-CORRIDA-EXIT.
059500     EXIT.
